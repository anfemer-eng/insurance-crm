000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COMPURGE.
000400 AUTHOR. J SANTOS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/12/94.
000700 DATE-COMPILED. 09/12/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  09/12/94  JRS  TKT-0609  ORIGINAL - TEST-REGION UTILITY. COUNTSTKT-0609
001200*                           WHAT IS ON THE MASTER COMMISSION      TKT-0609
001300*                           REPOSITORY, DISPLAYS THE COUNT, THEN  TKT-0609
001400*                           REOPENS THE FILE OUTPUT TO TRUNCATE ITTKT-0609
001500*                           TO ZERO RECORDS. NEVER RUN THIS       TKT-0609
001600*                           AGAINST A PRODUCTION COMMSTR DATA SET.TKT-0609
001700*  11/06/98  JRS  TKT-0910  Y2K SWEEP - NO DATE FIELDS IN THIS    TKT-0910
001800*                           MODULE, NO CHANGE REQUIRED, LOGGED    TKT-0910
001900*                           FOR THE AUDIT.                        TKT-0910
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM
002700     UPSI-1 ON STATUS IS UPSI-CONFIRM-PURGE.
002800
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT COMMSTR ASSIGN TO UT-S-COMMSTR
003200         FILE STATUS IS WS-COMMSTR-STATUS.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 FD  COMMSTR
003800     RECORDING MODE F
003900     LABEL RECORDS STANDARD
004000     BLOCK CONTAINS 0 RECORDS.
004100     COPY COMMREC.
004200
004300 WORKING-STORAGE SECTION.
004400     COPY ABENDREC.
004500
004600 01  WS-FILE-STATUS-FLDS.
004700     05  WS-COMMSTR-STATUS          PIC X(02) VALUE SPACES.
004800     05  FILLER                     PIC X(10) VALUE SPACES.
004900
005000 01  WS-SWITCHES.
005100     05  WS-COMMSTR-EOF-SW          PIC X(01) VALUE "N".
005200         88  COMMSTR-EOF            VALUE "Y".
005300         88  COMMSTR-MORE           VALUE "N".
005400     05  FILLER                     PIC X(10) VALUE SPACES.
005500
005600 01  WS-PURGE-COUNTERS.
005700     05  WS-RECS-COUNTED            PIC 9(9) COMP VALUE ZERO.
005800
005900* ALTERNATE ZONED-DISPLAY VIEW OF THE COUNTER FOR THE OPERATOR
006000* CONSOLE MESSAGE - THE COMP FIELD ABOVE DISPLAYS AS GARBAGE.
006100     05  FILLER                    PIC X(01) VALUE SPACES.
006200 01  WS-PURGE-COUNTERS-EDIT REDEFINES WS-PURGE-COUNTERS.
006300     05  FILLER                     PIC X(04).
006400
006500 01  WS-RECS-COUNTED-DISPLAY        PIC ZZZ,ZZZ,ZZ9.
006600
006700 PROCEDURE DIVISION.
006800 0000-MAINLINE.
006900     MOVE "0000-MAINLINE" TO PARA-NAME.
007000     IF NOT UPSI-CONFIRM-PURGE
007100         DISPLAY "COMPURGE - UPSI-1 NOT ON, PURGE NOT CONFIRMED"
007200         GOBACK.
007300     PERFORM 0100-COUNT-EXISTING-RECS THRU 0100-EXIT.
007400     MOVE WS-RECS-COUNTED TO WS-RECS-COUNTED-DISPLAY.
007500     DISPLAY "COMPURGE - " WS-RECS-COUNTED-DISPLAY
007600             " RECORDS FOUND ON COMMSTR, PURGING.".
007700     PERFORM 0200-TRUNCATE-REPOSITORY THRU 0200-EXIT.
007800     DISPLAY "COMPURGE - REPOSITORY TRUNCATED TO ZERO RECORDS.".
007900     GOBACK.
008000
008100 0100-COUNT-EXISTING-RECS.
008200     MOVE "0100-COUNT-EXISTING-RECS" TO PARA-NAME.
008300     MOVE ZERO TO WS-RECS-COUNTED.
008400     OPEN INPUT COMMSTR.
008500     IF WS-COMMSTR-STATUS = "35"
008600         GO TO 0100-EXIT.
008700     IF WS-COMMSTR-STATUS NOT = "00"
008800         MOVE "CANNOT OPEN MASTER REPOSITORY FOR COUNT"
008900                                TO ABEND-REASON
009000         MOVE "00"              TO EXPECTED-VAL
009100         MOVE WS-COMMSTR-STATUS TO ACTUAL-VAL
009200         PERFORM 9999-ABEND THRU 9999-EXIT.
009300
009400     PERFORM 0110-READ-AND-COUNT THRU 0110-EXIT
009500         UNTIL COMMSTR-EOF.
009600     CLOSE COMMSTR.
009700 0100-EXIT.
009800     EXIT.
009900
010000 0110-READ-AND-COUNT.
010100     READ COMMSTR INTO COMM-RECORD
010200         AT END
010300             SET COMMSTR-EOF TO TRUE.
010400     IF NOT COMMSTR-EOF
010500         ADD 1 TO WS-RECS-COUNTED.
010600 0110-EXIT.
010700     EXIT.
010800
010900 0200-TRUNCATE-REPOSITORY.
011000     MOVE "0200-TRUNCATE-REPOSITORY" TO PARA-NAME.
011100     OPEN OUTPUT COMMSTR.
011200     IF WS-COMMSTR-STATUS NOT = "00"
011300         MOVE "CANNOT OPEN MASTER REPOSITORY FOR TRUNCATE"
011400                                TO ABEND-REASON
011500         MOVE "00"              TO EXPECTED-VAL
011600         MOVE WS-COMMSTR-STATUS TO ACTUAL-VAL
011700         PERFORM 9999-ABEND THRU 9999-EXIT.
011800     CLOSE COMMSTR.
011900 0200-EXIT.
012000     EXIT.
012100
012200 9999-ABEND.
012300     MOVE "9999-ABEND" TO PARA-NAME.
012400     DISPLAY "COMPURGE ABEND - " ABEND-REASON.
012500     DISPLAY "  EXPECTED - " EXPECTED-VAL.
012600     DISPLAY "  ACTUAL   - " ACTUAL-VAL.
012700     DIVIDE ONE-VAL BY ZERO-VAL GIVING ZERO-VAL.
012800 9999-EXIT.
012900     EXIT.
