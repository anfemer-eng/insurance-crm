000100******************************************************************
000200* ABENDREC  --  COMMON ABEND / DIAGNOSTIC WORK AREA
000300* SHARED BY EVERY COMMISSION BATCH PROGRAM.  COPY THIS BOOK AND
000400* DISPLAY OR WRITE ABEND-REC WHEN A JOB STEP MUST GO DOWN HARD.
000500* THE ZERO-VAL / ONE-VAL DIVIDE IS THE SHOP'S STANDARD WAY OF
000600* FORCING A 0C7 SO OPERATIONS SEES A REAL ABEND CODE INSTEAD OF
000700* A CLEAN RETURN-CODE 16.
000800******************************************************************
000900 01  PARA-NAME                   PIC X(32) VALUE SPACES.
001000
001100 01  ABEND-REC.
001200     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001300     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
001400     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
001500     05  FILLER                  PIC X(28) VALUE SPACES.
001600
001700 01  ZERO-DIVIDE-FLDS.
001800     05  ZERO-VAL                PIC S9(1) COMP-3 VALUE ZERO.
001900     05  ONE-VAL                 PIC S9(1) COMP-3 VALUE 1.
002000     05  FILLER                    PIC X(01) VALUE SPACES.
