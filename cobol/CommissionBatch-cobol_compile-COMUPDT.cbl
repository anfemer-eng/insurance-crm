000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COMUPDT.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/04/94.
000700 DATE-COMPILED. 04/04/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  04/04/94  RH   TKT-0553  ORIGINAL - READ COMEDIT'S NORMALIZED  TKT-0553
001200*                           OUTPUT FILE (COMNORM), STAMP CARRIER  TKT-0553
001300*                           NAME, SOURCE REPORT FILE NAME AND     TKT-0553
001400*                           TODAY'S DATE ONTO EVERY DETAIL RECORD,TKT-0553
001500*                           AND APPEND THEM TO THE MASTER         TKT-0553
001600*                           COMMISSION REPOSITORY (COMMSTR).      TKT-0553
001700*  05/19/94  RH   TKT-0574  ADDED THE TRAILER-RECORD BALANCE CHECKTKT-0574
001800*                           - THE RECORD COUNT AND AMOUNT TOTAL   TKT-0574
001900*                           COMEDIT WROTE MUST MATCH WHAT THIS    TKT-0574
002000*                           STEP ACTUALLY APPENDED OR THE JOB     TKT-0574
002100*                           ABENDS OUT OF BALANCE.                TKT-0574
002200*  07/11/94  RH   TKT-0588  ADDED THE SYSOUT STATUS LINE ("N      TKT-0588
002300*                           RECORDS OF <CARRIER> PROCESSED        TKT-0588
002400*                           SUCCESSFULLY") SO THE OPERATOR DOES   TKT-0588
002500*                           NOT HAVE TO READ A DUMP TO KNOW THE   TKT-0588
002600*                           STEP WORKED.                          TKT-0588
002700*  11/06/98  JRS  TKT-0910  Y2K SWEEP - UPLOAD-DATE WINDOWING     TKT-0910
002800*                           ADDED BELOW SO A TWO-DIGIT YEAR FROM  TKT-0910
002900*                           ACCEPT FROM DATE IS EXPANDED TO FOUR  TKT-0910
003000*                           DIGITS BEFORE IT IS STAMPED ONTO ANY  TKT-0910
003100*                           RECORD.                               TKT-0910
003200*  02/09/07  MPC  TKT-1288  A COMNORM FILE WITH ZERO DETAIL       TKT-1288
003300*                           RECORDS (TRAILER ONLY) NO LONGER      TKT-1288
003400*                           ABENDS - TREATED AS A CLEAN NO-OP     TKT-1288
003500*                           RUN, RULE O1.                         TKT-1288
003600*  05/18/09  MPC  TKT-1405  AN OUT-OF-BALANCE TRAILER OR A        TKT-1405
003700*                           MISSING TRAILER NO LONGER FORCES A    TKT-1405
003800*                           0C7 - THEY SET RETURN-CODE 16 AND LET TKT-1405
003900*                           THE STEP END CLEAN, SAME AS THE       TKT-1405
004000*                           COMEDIT FIX UNDER TKT-1403. A NEW     TKT-1405
004100*                           SYSOUT LINE TELLS THE OPERATOR        TKT-1405
004200*                           NOTHING WAS COMMITTED.                TKT-1405
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT UPDCARD  ASSIGN TO UT-S-UPDCARD
005400         FILE STATUS IS WS-UPDCARD-STATUS.
005500     SELECT COMNORM  ASSIGN TO UT-S-COMNORM
005600         FILE STATUS IS WS-COMNORM-STATUS.
005700     SELECT COMMSTR  ASSIGN TO UT-S-COMMSTR
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-COMMSTR-STATUS.
006000     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
006100         FILE STATUS IS WS-SYSOUT-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  UPDCARD
006700     RECORDING MODE F
006800     LABEL RECORDS STANDARD
006900     BLOCK CONTAINS 0 RECORDS.
007000 01  UPD-CARD-REC.
007100     05  UPD-CARRIER-NAME           PIC X(10).
007200     05  UPD-REPORT-FILE-NAME       PIC X(40).
007300     05  FILLER                     PIC X(30).
007400
007500 FD  COMNORM
007600     RECORDING MODE F
007700     LABEL RECORDS STANDARD
007800     BLOCK CONTAINS 0 RECORDS.
007900     COPY COMMREC.
008000
008100* OPENED EXTEND SO EACH RUN APPENDS BEHIND WHATEVER PRIOR CARRIER
008200* FILES HAVE ALREADY BEEN LOADED - THE REPOSITORY IS NEVER
008300* RE-SORTED, SO APPEND ORDER IS UPLOAD-DATE ORDER.
008400 FD  COMMSTR
008500     RECORDING MODE F
008600     LABEL RECORDS STANDARD
008700     BLOCK CONTAINS 0 RECORDS.
008800 01  COMMSTR-REC                    PIC X(242).
008900
009000 FD  SYSOUT
009100     RECORDING MODE F
009200     LABEL RECORDS OMITTED
009300     BLOCK CONTAINS 0 RECORDS.
009400 01  SYSOUT-REC                     PIC X(133).
009500
009600 WORKING-STORAGE SECTION.
009700     COPY ABENDREC.
009800
009900 01  WS-FILE-STATUS-FLDS.
010000     05  WS-UPDCARD-STATUS          PIC X(02) VALUE SPACES.
010100     05  WS-COMNORM-STATUS          PIC X(02) VALUE SPACES.
010200     05  WS-COMMSTR-STATUS          PIC X(02) VALUE SPACES.
010300     05  WS-SYSOUT-STATUS           PIC X(02) VALUE SPACES.
010400     05  FILLER                     PIC X(10) VALUE SPACES.
010500
010600 01  WS-SWITCHES.
010700     05  WS-COMNORM-EOF-SW          PIC X(01) VALUE "N".
010800         88  COMNORM-EOF            VALUE "Y".
010900         88  COMNORM-MORE           VALUE "N".
011000     05  WS-TRAILER-SEEN-SW         PIC X(01) VALUE "N".
011100         88  TRAILER-WAS-SEEN       VALUE "Y".
011200* RULE O3 - AN OUT-OF-BALANCE TRAILER OR A MISSING TRAILER NO LONGER
011300* FORCES A 0C7 - IT SETS THIS SWITCH SO THE MAINLINE ENDS THE STEP
011400* CLEAN WITH A NON-ZERO RETURN CODE INSTEAD.  TKT-1405.
011500     05  WS-BALANCE-FAIL-SW         PIC X(01) VALUE "N".
011600         88  BALANCE-FAILED         VALUE "Y".
011700         88  BALANCE-OK             VALUE "N".
011800     05  FILLER                     PIC X(09) VALUE SPACES.
011900
012000 01  WS-COUNTERS.
012100     05  WS-DETAIL-RECS-APPENDED    PIC 9(7) COMP VALUE ZERO.
012200     05  WS-RUNNING-AMOUNT-TOTAL   PIC S9(9)V99 COMP-3 VALUE ZERO.
012300
012400     05  FILLER                    PIC X(01) VALUE SPACES.
012500 01  WS-CURRENT-DATE-FLDS.
012600     05  WS-ACCEPT-DATE.
012700         10  WS-ACCEPT-YY           PIC 9(02).
012800         10  WS-ACCEPT-MM           PIC 9(02).
012900         10  WS-ACCEPT-DD           PIC 9(02).
013000     05  WS-UPLOAD-CCYY             PIC 9(04) VALUE ZERO.
013100
013200* ALTERNATE VIEW OF WS-CURRENT-DATE-FLDS FOR AN ISOLATED LOOK AT
013300* THE TWO-DIGIT YEAR DURING THE CENTURY-WINDOW TEST.
013400     05  FILLER                    PIC X(01) VALUE SPACES.
013500 01  WS-ACCEPT-DATE-ALT REDEFINES WS-CURRENT-DATE-FLDS.
013600     05  WS-ACCEPT-DATE-ALT-YY      PIC 9(02).
013700     05  FILLER                     PIC X(04).
013800
013900 01  WS-STATUS-LINE.
014000     05  FILLER                     PIC X(01) VALUE SPACES.
014100     05  WS-STAT-COUNT              PIC ZZZ,ZZ9.
014200     05  FILLER                     PIC X(11)
014300         VALUE " RECORDS OF ".
014400     05  WS-STAT-CARRIER            PIC X(10) VALUE SPACES.
014500     05  FILLER                     PIC X(24)
014600         VALUE " PROCESSED SUCCESSFULLY.".
014700     05  FILLER                     PIC X(75) VALUE SPACES.
014800
014900 01  WS-NOOP-LINE.
015000     05  FILLER                     PIC X(01) VALUE SPACES.
015100     05  FILLER                     PIC X(58)
015200         VALUE "COMUPDT - NO DETAIL RECORDS PRESENT, NOTHING "
015300-              "APPENDED.".
015400     05  FILLER                     PIC X(74) VALUE SPACES.
015500
015700* HOLDS THE REASON/EXPECTED/ACTUAL TEXT FOR A GRACEFUL OUT-OF-BALANCE
015800* REJECT (SEE 0420-CHECK-TRAILER / 0500-VERIFY-BALANCE) - SEPARATE
015900* FROM ABEND-REC SINCE THIS PATH NEVER FORCES THE 0C7.  TKT-1405.
016000 01  WS-BALANCE-FAIL-FLDS.
016100     05  WS-BALANCE-FAIL-REASON     PIC X(60) VALUE SPACES.
016200     05  WS-BALANCE-FAIL-EXPECTED   PIC X(20) VALUE SPACES.
016300     05  WS-BALANCE-FAIL-ACTUAL     PIC X(20) VALUE SPACES.
016400     05  FILLER                     PIC X(01) VALUE SPACES.
016500 01  WS-BALANCE-FAIL-EDIT REDEFINES WS-BALANCE-FAIL-FLDS.
016600     05  FILLER                     PIC X(101).
016700
016800* SYSOUT LINE WRITTEN IN PLACE OF WS-STATUS-LINE/WS-NOOP-LINE WHEN
016900* THE BALANCE CHECK FAILS - TELLS THE OPERATOR THE STEP ENDED CLEAN
017000* BUT DID NOT COMMIT ANYTHING.  TKT-1405.
017100 01  WS-BALANCE-FAIL-LINE.
017200     05  FILLER                     PIC X(01) VALUE SPACES.
017300     05  FILLER                     PIC X(27)
017400         VALUE "COMUPDT - OUT OF BALANCE - ".
017500     05  WS-BFL-REASON              PIC X(60) VALUE SPACES.
017600     05  FILLER                     PIC X(45) VALUE SPACES.
017700 01  WS-BALANCE-FAIL-LINE-EDIT REDEFINES WS-BALANCE-FAIL-LINE.
017800     05  FILLER                     PIC X(133).
017900 PROCEDURE DIVISION.
018000 0000-MAINLINE.
018100     MOVE "0000-MAINLINE" TO PARA-NAME.
018200     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
018300     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
018400     PERFORM 0300-READ-COMNORM THRU 0300-EXIT.
018500     PERFORM 0400-PROCESS-COMNORM-REC THRU 0400-EXIT
018600         UNTIL COMNORM-EOF.
018700     PERFORM 0500-VERIFY-BALANCE THRU 0500-EXIT.
018800     PERFORM 0600-WRITE-STATUS-LINE THRU 0600-EXIT.
018900     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
019000* TKT-1405 - AN OUT-OF-BALANCE RUN STILL ENDS WITH A NORMAL GOBACK,
019100* JUST WITH A NON-ZERO RETURN CODE, SO IT DOES NOT PAGE THE ON-CALL
019200* ANALYST OVER A DUMP.
019300     IF BALANCE-FAILED
019400         MOVE 16 TO RETURN-CODE.
019500     GOBACK.
019600
019700 0100-INITIALIZE.
019800     MOVE "0100-INITIALIZE" TO PARA-NAME.
019900     MOVE ZERO TO WS-DETAIL-RECS-APPENDED WS-RUNNING-AMOUNT-TOTAL.
020000     ACCEPT WS-ACCEPT-DATE FROM DATE.
020100     IF WS-ACCEPT-DATE-ALT-YY < 50
020200         COMPUTE WS-UPLOAD-CCYY = 2000 + WS-ACCEPT-DATE-ALT-YY
020300     ELSE
020400         COMPUTE WS-UPLOAD-CCYY = 1900 + WS-ACCEPT-DATE-ALT-YY.
020500 0100-EXIT.
020600     EXIT.
020700
020800 0200-OPEN-FILES.
020900     MOVE "0200-OPEN-FILES" TO PARA-NAME.
021000     OPEN INPUT UPDCARD.
021100     IF WS-UPDCARD-STATUS NOT = "00"
021200         MOVE "CANNOT OPEN UPDATE CONTROL CARD" TO ABEND-REASON
021300         MOVE "00"              TO EXPECTED-VAL
021400         MOVE WS-UPDCARD-STATUS TO ACTUAL-VAL
021500         PERFORM 9999-ABEND THRU 9999-EXIT.
021600     READ UPDCARD INTO UPD-CARD-REC.
021700     IF WS-UPDCARD-STATUS NOT = "00"
021800         MOVE "CANNOT READ UPDATE CONTROL CARD" TO ABEND-REASON
021900         MOVE "00"              TO EXPECTED-VAL
022000         MOVE WS-UPDCARD-STATUS TO ACTUAL-VAL
022100         PERFORM 9999-ABEND THRU 9999-EXIT.
022200     CLOSE UPDCARD.
022300
022400     OPEN INPUT  COMNORM.
022500     OPEN EXTEND COMMSTR.
022600     OPEN OUTPUT SYSOUT.
022700     IF WS-COMNORM-STATUS NOT = "00"
022800         MOVE "CANNOT OPEN COMEDIT OUTPUT FILE" TO ABEND-REASON
022900         MOVE "00"              TO EXPECTED-VAL
023000         MOVE WS-COMNORM-STATUS TO ACTUAL-VAL
023100         PERFORM 9999-ABEND THRU 9999-EXIT.
023200* A BRAND-NEW REPOSITORY FILE OPENS EXTEND WITH STATUS 05 ON MOST
023300* COMPILERS - TREAT THAT THE SAME AS 00.
023400     IF WS-COMMSTR-STATUS NOT = "00"
023500        AND WS-COMMSTR-STATUS NOT = "05"
023600         MOVE "CANNOT OPEN MASTER REPOSITORY FOR EXTEND"
023700                                TO ABEND-REASON
023800         MOVE "00"              TO EXPECTED-VAL
023900         MOVE WS-COMMSTR-STATUS TO ACTUAL-VAL
024000         PERFORM 9999-ABEND THRU 9999-EXIT.
024100 0200-EXIT.
024200     EXIT.
024300
024400 0300-READ-COMNORM.
024500     MOVE "0300-READ-COMNORM" TO PARA-NAME.
024600     READ COMNORM INTO COMM-RECORD
024700         AT END
024800             SET COMNORM-EOF TO TRUE.
024900 0300-EXIT.
025000     EXIT.
025100
025200 0400-PROCESS-COMNORM-REC.
025300     MOVE "0400-PROCESS-COMNORM-REC" TO PARA-NAME.
025400     IF COMM-DETAIL-RECORD
025500         PERFORM 0410-STAMP-AND-APPEND THRU 0410-EXIT
025600     ELSE
025700         PERFORM 0420-CHECK-TRAILER THRU 0420-EXIT.
025800     PERFORM 0300-READ-COMNORM THRU 0300-EXIT.
025900 0400-EXIT.
026000     EXIT.
026100
026200* RULE (UNIT 2, STEP 2) - STAMP CARRIER-NAME, REPORT-FILE-NAME AND
026300* UPLOAD-DATE, THEN APPEND TO THE MASTER REPOSITORY (BULK INSERT).
026400 0410-STAMP-AND-APPEND.
026500     MOVE "0410-STAMP-AND-APPEND" TO PARA-NAME.
026600     MOVE UPD-CARRIER-NAME     TO COMM-CARRIER-NAME.
026700     MOVE UPD-REPORT-FILE-NAME TO COMM-REPORT-FILE-NAME.
026800     MOVE WS-UPLOAD-CCYY       TO COMM-UPL-DT-CCYY.
026900     MOVE WS-ACCEPT-MM         TO COMM-UPL-DT-MM.
027000     MOVE WS-ACCEPT-DD         TO COMM-UPL-DT-DD.
027100
027200     MOVE COMM-RECORD TO COMMSTR-REC.
027300     WRITE COMMSTR-REC.
027400
027500     ADD 1 TO WS-DETAIL-RECS-APPENDED.
027600     ADD COMM-AMOUNT TO WS-RUNNING-AMOUNT-TOTAL.
027700 0410-EXIT.
027800     EXIT.
027900
028000* COMMON HELPER FOR BOTH BALANCE-CHECK FAILURES (RECORD-COUNT
028100* MISMATCH IN 0420-CHECK-TRAILER, AMOUNT-TOTAL MISMATCH IN THE
028200* SAME PARAGRAPH, AND THE MISSING-TRAILER CHECK IN 0500-VERIFY-
028300* BALANCE).  SETS THE FAIL SWITCH AND LOGS THE REASON TO SYSOUT -
028400* THE JOB STEP ENDS WITH RETURN-CODE 16, NOT AN ABEND.  TKT-1405.
028500 0415-REJECT-BALANCE.
028600     MOVE "0415-REJECT-BALANCE" TO PARA-NAME.
028700     SET BALANCE-FAILED TO TRUE.
028800     DISPLAY "COMUPDT - OUT OF BALANCE - " WS-BALANCE-FAIL-REASON.
028900     DISPLAY "  EXPECTED - " WS-BALANCE-FAIL-EXPECTED.
029000     DISPLAY "  ACTUAL   - " WS-BALANCE-FAIL-ACTUAL.
029100 0415-EXIT.
029200     EXIT.
029300
029400* RULE O3 - CAPTURE THE COUNTS OFF THE TRAILER RECORD FOR THE
029500* BALANCE CHECK IN 0500-VERIFY-BALANCE.
029600 0420-CHECK-TRAILER.
029700     MOVE "0420-CHECK-TRAILER" TO PARA-NAME.
029800     SET TRAILER-WAS-SEEN TO TRUE.
029900     IF COMM-TRLR-RECORD-COUNT NOT = WS-DETAIL-RECS-APPENDED
030000         MOVE "TRAILER RECORD COUNT DOES NOT MATCH APPEND COUNT"
030100                                TO WS-BALANCE-FAIL-REASON
030200         MOVE COMM-TRLR-RECORD-COUNT TO WS-BALANCE-FAIL-EXPECTED
030300         MOVE WS-DETAIL-RECS-APPENDED TO WS-BALANCE-FAIL-ACTUAL
030400         PERFORM 0415-REJECT-BALANCE THRU 0415-EXIT.
030500     IF BALANCE-OK
030600        AND COMM-TRLR-AMOUNT-TOTAL NOT = WS-RUNNING-AMOUNT-TOTAL
030700         MOVE "TRAILER AMOUNT TOTAL DOES NOT MATCH APPEND TOTAL"
030800                                TO WS-BALANCE-FAIL-REASON
030900         MOVE COMM-TRLR-AMOUNT-TOTAL TO WS-BALANCE-FAIL-EXPECTED
031000         MOVE WS-RUNNING-AMOUNT-TOTAL TO WS-BALANCE-FAIL-ACTUAL
031100         PERFORM 0415-REJECT-BALANCE THRU 0415-EXIT.
031200 0420-EXIT.
031300     EXIT.
031400
031500* RULE O3 (CONTINUED) - IF COMNORM NEVER CARRIED A TRAILER AT ALL
031600* THE UPSTREAM STEP DID NOT FINISH CLEANLY - OUT OF BALANCE.
031700 0500-VERIFY-BALANCE.
031800     MOVE "0500-VERIFY-BALANCE" TO PARA-NAME.
031900     IF NOT TRAILER-WAS-SEEN
032000         MOVE "COMNORM ENDED WITHOUT A TRAILER RECORD"
032100                                TO WS-BALANCE-FAIL-REASON
032200         MOVE "TRAILER PRESENT" TO WS-BALANCE-FAIL-EXPECTED
032300         MOVE "NOT FOUND"       TO WS-BALANCE-FAIL-ACTUAL
032400         PERFORM 0415-REJECT-BALANCE THRU 0415-EXIT.
032500 0500-EXIT.
032600     EXIT.
032700
032800* RULE O1/O2 - A ZERO-RECORD RUN IS A CLEAN NO-OP, NOT A FAILURE;
032900* OTHERWISE REPORT THE SUCCESSFUL APPEND COUNT.
033000 0600-WRITE-STATUS-LINE.
033100     MOVE "0600-WRITE-STATUS-LINE" TO PARA-NAME.
033200     IF BALANCE-FAILED
033300         MOVE WS-BALANCE-FAIL-REASON TO WS-BFL-REASON
033400         MOVE WS-BALANCE-FAIL-LINE   TO SYSOUT-REC
033500     ELSE
033600     IF WS-DETAIL-RECS-APPENDED = ZERO
033700         MOVE WS-NOOP-LINE TO SYSOUT-REC
033800     ELSE
033900         MOVE WS-DETAIL-RECS-APPENDED TO WS-STAT-COUNT
034000         MOVE UPD-CARRIER-NAME        TO WS-STAT-CARRIER
034100         MOVE WS-STATUS-LINE          TO SYSOUT-REC.
034200     WRITE SYSOUT-REC AFTER ADVANCING TOP-OF-FORM.
034300 0600-EXIT.
034400     EXIT.
034500
034600 0900-CLOSE-FILES.
034700     MOVE "0900-CLOSE-FILES" TO PARA-NAME.
034800     CLOSE COMNORM.
034900     CLOSE COMMSTR.
035000     CLOSE SYSOUT.
035100 0900-EXIT.
035200     EXIT.
035300
035400 9999-ABEND.
035500     MOVE "9999-ABEND" TO PARA-NAME.
035600     DISPLAY "COMUPDT ABEND - " ABEND-REASON.
035700     DISPLAY "  EXPECTED - " EXPECTED-VAL.
035800     DISPLAY "  ACTUAL   - " ACTUAL-VAL.
035900     DIVIDE ONE-VAL BY ZERO-VAL GIVING ZERO-VAL.
036000 9999-EXIT.
036100     EXIT.
