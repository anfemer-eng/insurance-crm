000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRTRIM.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/94.
000700 DATE-COMPILED. 03/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  03/11/94  RH   TKT-0552  ORIGINAL - TRIM LEADING/TRAILING      TKT-0552
001200*                           SPACES FOR THE COMMISSION EDIT RUN,   TKT-0552
001300*                           RETURN EFFECTIVE (TRIMMED) LENGTH.    TKT-0552
001400*  09/02/94  RH   TKT-0611  HANDLE AN ALL-SPACE FIELD WITHOUT     TKT-0611
001500*                           SETTING A NEGATIVE LENGTH.            TKT-0611
001600*  01/17/95  JRS  TKT-0688  RAISED TEXT AREA TO 255 BYTES SO      TKT-0688
001700*                           AGENT-NAME AND MEMBER-NAME FIELDS     TKT-0688
001800*                           FROM THE CARRIER FILES DO NOT GET     TKT-0688
001900*                           SILENTLY CLIPPED.                     TKT-0688
002000*  11/06/98  JRS  TKT-0910  Y2K SWEEP - NO DATE FIELDS IN THIS    TKT-0910
002100*                           MODULE, NO CHANGE REQUIRED, LOGGED    TKT-0910
002200*                           FOR THE AUDIT.                        TKT-0910
002300*  04/22/03  MPC  TKT-1140  DROPPED THE OLD FUNCTION REVERSE CALL TKT-1140
002400*                           - REPLACED WITH A PLAIN BACKWARD SCAN TKT-1140
002500*                           SINCE THE SHOP STANDARD NO LONGER     TKT-1140
002600*                           PERMITS INTRINSIC FUNCTIONS ON THIS   TKT-1140
002700*                           PLATFORM.                             TKT-1140
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  TRIM-WORK-FLDS.
004000     05  TRIM-FWD-SUB             PIC S9(4) COMP.
004100     05  TRIM-BCK-SUB             PIC S9(4) COMP.
004200     05  TRIM-HOLD-TEXT           PIC X(255) VALUE SPACES.
004300     05  FILLER                   PIC X(01) VALUE SPACES.
004400
004500 LINKAGE SECTION.
004600 01  TRIM-TEXT                    PIC X(255).
004700 01  TRIM-LENGTH                  PIC S9(4) COMP.
004800
004900 PROCEDURE DIVISION USING TRIM-TEXT, TRIM-LENGTH.
005000 000-HOUSEKEEPING.
005100     MOVE ZERO TO TRIM-LENGTH.
005200     MOVE SPACES TO TRIM-HOLD-TEXT.
005300
005400     IF TRIM-TEXT = SPACES OR LOW-VALUES
005500         GO TO 999-RETURN.
005600
005700     PERFORM 100-FIND-LAST-CHAR THRU 100-EXIT
005800         VARYING TRIM-BCK-SUB FROM 255 BY -1
005900         UNTIL TRIM-BCK-SUB < 1
006000            OR TRIM-TEXT(TRIM-BCK-SUB:1) NOT = SPACE.
006100
006200     PERFORM 200-FIND-FIRST-CHAR THRU 200-EXIT
006300         VARYING TRIM-FWD-SUB FROM 1 BY 1
006400         UNTIL TRIM-FWD-SUB > TRIM-BCK-SUB
006500            OR TRIM-TEXT(TRIM-FWD-SUB:1) NOT = SPACE.
006600
006700     IF TRIM-BCK-SUB >= TRIM-FWD-SUB
006800         COMPUTE TRIM-LENGTH =
006900             TRIM-BCK-SUB - TRIM-FWD-SUB + 1
007000         MOVE TRIM-TEXT(TRIM-FWD-SUB:TRIM-LENGTH)
007100                                  TO TRIM-HOLD-TEXT
007200         MOVE TRIM-HOLD-TEXT      TO TRIM-TEXT
007300     ELSE
007400         MOVE ZERO TO TRIM-LENGTH
007500         MOVE SPACES TO TRIM-TEXT.
007600
007700     GO TO 999-RETURN.
007800 000-EXIT.
007900     EXIT.
008000
008100 100-FIND-LAST-CHAR.
008200*  BODY DONE BY THE PERFORM ... VARYING TEST ABOVE.
008300 100-EXIT.
008400     EXIT.
008500
008600 200-FIND-FIRST-CHAR.
008700*  BODY DONE BY THE PERFORM ... VARYING TEST ABOVE.
008800 200-EXIT.
008900     EXIT.
009000
009100 999-RETURN.
009200     GOBACK.
