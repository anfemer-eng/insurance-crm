000100******************************************************************
000200* CARRREC  --  RAW CARRIER COMMISSION INPUT RECORD
000300* ONE FIXED-LAYOUT FLAT EXTRACT PER CARRIER REPORT FILE (FILE
000400* CARRIN IN COMEDIT).  EVERY CARRIER SUPPLIES THE SAME BUSINESS
000500* FIELDS BUT SOME OMIT A COLUMN -- SEE THE PER-CARRIER
000600* REDEFINITIONS BELOW.  ALL FIELDS ARRIVE AS TEXT; COMEDIT DOES
000700* THE TYPE CONVERSION (RULES T1-T3) ON THE WAY INTO COMMREC.
000800*
000900* RECORD 1 OF EVERY CARRIER FILE IS A HEADER CARD CARRYING THE
001000* ORIGINAL COLUMN NAMES, PIPE-DELIMITED, USED FOR CARRIER
001100* DETECTION (RULES D1-D3) -- SEE CARR-HEADER-REC.
001200******************************************************************
001300 01  CARR-HEADER-REC                    PIC X(200).
001400
001500 01  CARR-MOLINA-REC.
001600     05  CARR-MOL-POLICY-NUMBER         PIC X(20).
001700     05  CARR-MOL-MEMBER-ID             PIC X(20).
001800     05  CARR-MOL-MEMBER-NAME           PIC X(30).
001900     05  CARR-MOL-TRANSACTION-TYPE      PIC X(15).
002000     05  CARR-MOL-PAYMENT-DATE          PIC X(10).
002100     05  CARR-MOL-STATEMENT-DATE        PIC X(10).
002200     05  CARR-MOL-EFFECTIVE-DATE        PIC X(10).
002300     05  CARR-MOL-AMOUNT                PIC X(12).
002400     05  CARR-MOL-MEMBER-COUNT          PIC X(05).
002500     05  CARR-MOL-LIVES                 PIC X(05).
002600     05  CARR-MOL-OVERRIDE-PCT          PIC X(06).
002700     05  CARR-MOL-NEW-TO-MEDICARE       PIC X(05).
002800     05  CARR-MOL-AGENT-NAME            PIC X(30).
002900     05  FILLER                         PIC X(22).
003000
003100* AMBETTER FEEDS NEVER CARRY A LIVES COLUMN -- THE SPOT WHERE
003200* MOLINA'S LIVES COLUMN FALLS IS UNUSED FILLER HERE.
003300 01  CARR-AMBETTER-REC REDEFINES CARR-MOLINA-REC.
003400     05  CARR-AMB-POLICY-NUMBER         PIC X(20).
003500     05  CARR-AMB-MEMBER-ID             PIC X(20).
003600     05  CARR-AMB-MEMBER-NAME           PIC X(30).
003700     05  CARR-AMB-TRANSACTION-TYPE      PIC X(15).
003800     05  CARR-AMB-PAYMENT-DATE          PIC X(10).
003900     05  CARR-AMB-STATEMENT-DATE        PIC X(10).
004000     05  CARR-AMB-EFFECTIVE-DATE        PIC X(10).
004100     05  CARR-AMB-AMOUNT                PIC X(12).
004200     05  CARR-AMB-MEMBER-COUNT          PIC X(05).
004300     05  FILLER                         PIC X(05).
004400     05  CARR-AMB-OVERRIDE-PCT          PIC X(06).
004500     05  CARR-AMB-NEW-TO-MEDICARE       PIC X(05).
004600     05  CARR-AMB-AGENT-NAME            PIC X(30).
004700     05  FILLER                         PIC X(22).
004800
004900* AETNA FEEDS NEVER CARRY AN OVERRIDE-PERCENTAGE COLUMN.
005000 01  CARR-AETNA-REC REDEFINES CARR-MOLINA-REC.
005100     05  CARR-AET-POLICY-NUMBER         PIC X(20).
005200     05  CARR-AET-MEMBER-ID             PIC X(20).
005300     05  CARR-AET-MEMBER-NAME           PIC X(30).
005400     05  CARR-AET-TRANSACTION-TYPE      PIC X(15).
005500     05  CARR-AET-PAYMENT-DATE          PIC X(10).
005600     05  CARR-AET-STATEMENT-DATE        PIC X(10).
005700     05  CARR-AET-EFFECTIVE-DATE        PIC X(10).
005800     05  CARR-AET-AMOUNT                PIC X(12).
005900     05  CARR-AET-MEMBER-COUNT          PIC X(05).
006000     05  CARR-AET-LIVES                 PIC X(05).
006100     05  FILLER                         PIC X(06).
006200     05  CARR-AET-NEW-TO-MEDICARE       PIC X(05).
006300     05  CARR-AET-AGENT-NAME            PIC X(30).
006400     05  FILLER                         PIC X(22).
006500
006600* OSCAR FEEDS CARRY NEITHER LIVES NOR OVERRIDE-PERCENTAGE.
006700 01  CARR-OSCAR-REC REDEFINES CARR-MOLINA-REC.
006800     05  CARR-OSC-POLICY-NUMBER         PIC X(20).
006900     05  CARR-OSC-MEMBER-ID             PIC X(20).
007000     05  CARR-OSC-MEMBER-NAME           PIC X(30).
007100     05  CARR-OSC-TRANSACTION-TYPE      PIC X(15).
007200     05  CARR-OSC-PAYMENT-DATE          PIC X(10).
007300     05  CARR-OSC-STATEMENT-DATE        PIC X(10).
007400     05  CARR-OSC-EFFECTIVE-DATE        PIC X(10).
007500     05  CARR-OSC-AMOUNT                PIC X(12).
007600     05  CARR-OSC-MEMBER-COUNT          PIC X(05).
007700     05  FILLER                         PIC X(05).
007800     05  FILLER                         PIC X(06).
007900     05  CARR-OSC-NEW-TO-MEDICARE       PIC X(05).
008000     05  CARR-OSC-AGENT-NAME            PIC X(30).
008100     05  FILLER                         PIC X(22).
