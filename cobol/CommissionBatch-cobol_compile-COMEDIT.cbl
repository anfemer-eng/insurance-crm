000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COMEDIT.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/94.
000700 DATE-COMPILED. 03/21/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  03/21/94  RH   TKT-0552  ORIGINAL - READ ONE CARRIER COMMISSIONTKT-0552
001200*                           REPORT FILE, VALIDATE THE CONTROL     TKT-0552
001300*                           CARD, DETECT WHICH CARRIER LAYOUT     TKT-0552
001400*                           APPLIES FROM THE HEADER CARD, CLEAN   TKT-0552
001500*                           AND CONVERT EACH DETAIL RECORD, AND   TKT-0552
001600*                           WRITE THE NORMALIZED OUTPUT (COMNORM) TKT-0552
001700*                           PLUS A REJECT FILE (COMEDERR).        TKT-0552
001800*  04/02/94  RH   TKT-0561  ADDED THE PER-FILE STATISTICS REPORT  TKT-0561
001900*                           (SYSOUT) - RECORD COUNTS, DISTINCT    TKT-0561
002000*                           POLICY/MEMBER/AGENT COUNTS, COUNTS BY TKT-0561
002100*                           TRANSACTION TYPE, AVERAGE AMOUNT.     TKT-0561
002200*  05/19/94  RH   TKT-0574  ADDED THE TRAILER RECORD WRITTEN TO   TKT-0574
002300*                           COMNORM SO COMUPDT CAN PROVE IT READ  TKT-0574
002400*                           EVERY DETAIL RECORD THIS STEP WROTE.  TKT-0574
002500*  08/30/94  RH   TKT-0602  REQUESTED-CARRIER OVERRIDE ON THE     TKT-0602
002600*                           CONTROL CARD (RULE V4) - IF PUNCHED,  TKT-0602
002700*                           THE DETECTED CARRIER MUST MATCH OR THETKT-0602
002800*                           WHOLE FILE IS REJECTED, NOT JUST THE  TKT-0602
002900*                           RECORD.                               TKT-0602
003000*  01/17/95  JRS  TKT-0688  RAISED AGENT-NAME AND MEMBER-NAME     TKT-0688
003100*                           WORK AREAS TO MATCH THE WIDER STRTRIM TKT-0688
003200*                           LINKAGE AREA.                         TKT-0688
003300*  06/12/96  JRS  TKT-0777  NEW-TO-MEDICARE INDICATOR COLUMN ADDEDTKT-0777
003400*                           TO ALL FOUR CARRIER LAYOUTS - RULE T3.TKT-0777
003500*  11/06/98  JRS  TKT-0910  Y2K SWEEP - ALL DATE FIELDS ARE       TKT-0910
003600*                           ALREADY CCYY-MM-DD (RULE T1), NO      TKT-0910
003700*                           WINDOWING LOGIC EXISTS IN THIS        TKT-0910
003800*                           PROGRAM, NO CHANGE REQUIRED, LOGGED   TKT-0910
003900*                           FOR THE AUDIT.                        TKT-0910
004000*  04/22/03  MPC  TKT-1140  REMOVED THE FUNCTION NUMVAL CALL IN   TKT-1140
004100*                           0644-CONVERT-AMOUNT AND THE FUNCTION  TKT-1140
004200*                           REVERSE CALL IN 0410-SPLIT-HEADER -   TKT-1140
004300*                           SHOP STANDARD NO LONGER PERMITS       TKT-1140
004400*                           INTRINSIC FUNCTIONS ON THIS PLATFORM. TKT-1140
004500*  02/09/07  MPC  TKT-1288  DISTINCT-VALUE TABLE OVERFLOW NO      TKT-1288
004600*                           LONGER ABENDS THE STEP - LOGS A       TKT-1288
004700*                           WARNING LINE TO SYSOUT AND STOPS      TKT-1288
004800*                           COUNTING NEW VALUES FOR THAT TABLE.   TKT-1288
004900*  05/18/09  MPC  TKT-1403  FILE-LEVEL VALIDATION FAILURES (BAD   TKT-1403
005000*                           CONTROL CARD, EMPTY CARRIER FILE, NO  TKT-1403
005100*                           CARRIER LAYOUT MATCH,                 TKT-1403
005200*                           REQUESTED-CARRIER MISMATCH) NO LONGER TKT-1403
005300*                           FORCE A 0C7 - THEY SET RETURN-CODE 16 TKT-1403
005400*                           AND LET THE STEP END CLEAN.           TKT-1403
005500*                           OPERATIONS ASKED FOR THIS SO A BAD    TKT-1403
005600*                           VENDOR FILE DOES NOT PAGE THE ON-CALL TKT-1403
005700*                           ANALYST AT 3 AM.                      TKT-1403
005800*  05/18/09  MPC  TKT-1404  ADDED EARLIEST AND LATEST VALID       TKT-1404
005900*                           PAYMENT-DATE TO THE PER-FILE          TKT-1404
006000*                           STATISTICS REPORT - RECONCILIATION    TKT-1404
006100*                           WANTED TO SEE THE SPAN OF A FEED AT A TKT-1404
006200*                           GLANCE WITHOUT PULLING COMNORM.       TKT-1404
006300*  06/02/09  MPC  TKT-1406  AMOUNT THAT WILL NOT CONVERT TO A     TKT-1406
006400*                           NUMBER NO LONGER REJECTS THE WHOLE    TKT-1406
006500*                           DETAIL RECORD - IT IS NULLED/ZEROED   TKT-1406
006600*                           THE SAME WAY OVERRIDE-PERCENTAGE      TKT-1406
006700*                           ALREADY WAS. AUDIT NOTED T1/T2 NEVER  TKT-1406
006800*                           MEANT TO ABORT THE RECORD ON A        TKT-1406
006900*                           TYPE-CONVERSION FAILURE.              TKT-1406
007000*  06/09/09  MPC  TKT-1408  DETAIL AMOUNT LINE NOW EDITS WITH A   TKT-1408
007100*                           LEADING DOLLAR SIGN PER THE REPORT    TKT-1408
007200*                           LAYOUT STANDARD.                      TKT-1408
007300*  06/16/09  MPC  TKT-1409  A CARRIER FILE THAT DOES NOT EXIST    TKT-1409
007400*                           (OPEN STATUS 35) USED TO HARD-ABEND - TKT-1409
007500*                           AUDIT FOUND THIS IS A V2 VALIDATION   TKT-1409
007600*                           FAILURE, NOT AN I/O FAULT, SO IT NOW  TKT-1409
007700*                           REJECTS GRACEFULLY LIKE EVERY OTHER   TKT-1409
007800*                           V-RULE.  ALSO RELABELED THE HEADER-   TKT-1409
007900*                           MISSING CHECK BELOW FROM V2 TO V3,    TKT-1409
008000*                           ITS CORRECT RULE NUMBER, AND TOOK THE TKT-1409
008100*                           STALE "RULE V3" LABEL OFF THE         TKT-1409
008200*                           REQUIRED-POLICY-NUMBER CHECK FARTHER  TKT-1409
008300*                           DOWN - IT WAS NEVER A FILE-LEVEL      TKT-1409
008400*                           V-RULE.                               TKT-1409
008500******************************************************************
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SOURCE-COMPUTER. IBM-390.
008900 OBJECT-COMPUTER. IBM-390.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM
009200     UPSI-0 ON STATUS IS UPSI-CARRIER-OVERRIDE
009300     UPSI-0 OFF STATUS IS UPSI-NO-OVERRIDE.
009400
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700     SELECT CTLCARD  ASSIGN TO UT-S-CTLCARD
009800         FILE STATUS IS WS-CTLCARD-STATUS.
009900     SELECT CARRIN   ASSIGN TO UT-S-CARRIN
010000         FILE STATUS IS WS-CARRIN-STATUS.
010100     SELECT COMNORM  ASSIGN TO UT-S-COMNORM
010200         FILE STATUS IS WS-COMNORM-STATUS.
010300     SELECT COMEDERR ASSIGN TO UT-S-COMEDERR
010400         FILE STATUS IS WS-COMEDERR-STATUS.
010500     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
010600         FILE STATUS IS WS-SYSOUT-STATUS.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000
011100 FD  CTLCARD
011200     RECORDING MODE F
011300     LABEL RECORDS STANDARD
011400     BLOCK CONTAINS 0 RECORDS.
011500 01  CTL-CARD-REC.
011600     05  CTL-FILE-TYPE-CODE         PIC X(02).
011700         88  CTL-FILE-TYPE-VALID    VALUE "CM".
011800     05  CTL-REQUESTED-CARRIER      PIC X(10).
011900     05  CTL-SOURCE-FILE-NAME       PIC X(40).
012000     05  FILLER                     PIC X(28).
012100
012200* ONE PHYSICAL CARRIER REPORT FILE.  RECORD 1 IS ALWAYS THE
012300* PIPE-DELIMITED HEADER CARD; EVERY RECORD AFTER THAT IS A DETAIL
012400* RECORD IN WHICHEVER CARRIER LAYOUT 0500-DETECT-CARRIER DECIDES
012500* ON (SEE CARRREC.CPY).
012600 FD  CARRIN
012700     RECORDING MODE F
012800     LABEL RECORDS STANDARD
012900     BLOCK CONTAINS 0 RECORDS.
013000 01  CARR-IN-REC                    PIC X(200).
013100
013200 FD  COMNORM
013300     RECORDING MODE F
013400     LABEL RECORDS STANDARD
013500     BLOCK CONTAINS 0 RECORDS.
013600     COPY COMMREC.
013700
013800 FD  COMEDERR
013900     RECORDING MODE F
014000     LABEL RECORDS STANDARD
014100     BLOCK CONTAINS 0 RECORDS.
014200 01  COMEDERR-REC.
014300     05  CERR-POLICY-NUMBER         PIC X(20).
014400     05  CERR-CARRIER-NAME          PIC X(10).
014500     05  CERR-REJECT-REASON         PIC X(60).
014600     05  CERR-RAW-RECORD            PIC X(200).
014700     05  FILLER                     PIC X(09).
014800
014900 FD  SYSOUT
015000     RECORDING MODE F
015100     LABEL RECORDS OMITTED
015200     BLOCK CONTAINS 0 RECORDS.
015300 01  SYSOUT-REC                     PIC X(133).
015400
015500 WORKING-STORAGE SECTION.
015600     COPY ABENDREC.
015700     COPY CARRREC.
015800     COPY CARRMAP.
015900
016000 01  WS-FILE-STATUS-FLDS.
016100     05  WS-CTLCARD-STATUS          PIC X(02) VALUE SPACES.
016200     05  WS-CARRIN-STATUS           PIC X(02) VALUE SPACES.
016300     05  WS-COMNORM-STATUS          PIC X(02) VALUE SPACES.
016400     05  WS-COMEDERR-STATUS         PIC X(02) VALUE SPACES.
016500     05  WS-SYSOUT-STATUS           PIC X(02) VALUE SPACES.
016600     05  FILLER                     PIC X(10) VALUE SPACES.
016700
016800 01  WS-SWITCHES.
016900     05  WS-CARRIN-EOF-SW           PIC X(01) VALUE "N".
017000         88  CARRIN-EOF             VALUE "Y".
017100         88  CARRIN-MORE            VALUE "N".
017200     05  WS-RECORD-VALID-SW         PIC X(01) VALUE "Y".
017300         88  DETAIL-RECORD-VALID    VALUE "Y".
017400         88  DETAIL-RECORD-REJECT   VALUE "N".
017500     05  WS-CARRIER-FOUND-SW        PIC X(01) VALUE "N".
017600         88  CARRIER-WAS-DETECTED   VALUE "Y".
017700     05  WS-DISTINCT-POLICY-FULL-SW PIC X(01) VALUE "N".
017800     05  WS-DISTINCT-MEMBER-FULL-SW PIC X(01) VALUE "N".
017900     05  WS-DISTINCT-AGENT-FULL-SW  PIC X(01) VALUE "N".
018000* RULE - A FILE-LEVEL VALIDATION FAILURE (SEE 0190-REJECT-FILE)
018100* SETS THIS SWITCH SO THE MAINLINE SKIPS THE REST OF THE STEP AND
018200* ENDS CLEAN INSTEAD OF FORCING AN ABEND.  TKT-1403.
018300     05  WS-FILE-REJECT-SW          PIC X(01) VALUE "N".
018400         88  FILE-WAS-REJECTED      VALUE "Y".
018500         88  FILE-NOT-REJECTED      VALUE "N".
018600     05  FILLER                     PIC X(04) VALUE SPACES.
018700
018800 01  WS-DETECTED-CARRIER            PIC X(10) VALUE SPACES.
018900
019000* HOLDS THE REASON/EXPECTED/ACTUAL TEXT FOR A GRACEFUL FILE-LEVEL
019100* REJECT (0190-REJECT-FILE) - SEPARATE FROM ABEND-REC SINCE THIS
019200* PATH NEVER FORCES THE 0C7.  TKT-1403.
019300 01  WS-FILE-REJECT-FLDS.
019400     05  WS-FILE-REJECT-REASON      PIC X(60) VALUE SPACES.
019500     05  WS-FILE-REJECT-EXPECTED    PIC X(20) VALUE SPACES.
019600     05  WS-FILE-REJECT-ACTUAL      PIC X(20) VALUE SPACES.
019700     05  FILLER                    PIC X(01) VALUE SPACES.
019800 01  WS-FILE-REJECT-EDIT REDEFINES WS-FILE-REJECT-FLDS.
019900     05  FILLER                    PIC X(101).
020000
020100* EARLIEST/LATEST VALID PAYMENT-DATE ACROSS THE FILE, FOR THE
020200* PER-FILE STATISTICS REPORT.  CCYY-MM-DD COMPARES CORRECTLY AS
020300* PLAIN TEXT SO NO DATE MATH IS NEEDED.  TKT-1404.
020400 01  WS-DATE-RANGE-FLDS.
020500     05  WS-EARLIEST-PAYMENT-DATE   PIC X(10) VALUE HIGH-VALUES.
020600     05  WS-LATEST-PAYMENT-DATE     PIC X(10) VALUE LOW-VALUES.
020700     05  WS-DATE-RANGE-SET-SW       PIC X(01) VALUE "N".
020800         88  DATE-RANGE-IS-SET      VALUE "Y".
020900
021000     05  FILLER                    PIC X(01) VALUE SPACES.
021100
021200 01  WS-COUNTERS.
021300     05  WS-RECS-READ               PIC 9(7) COMP VALUE ZERO.
021400     05  WS-RECS-VALID              PIC 9(7) COMP VALUE ZERO.
021500     05  WS-RECS-REJECTED           PIC 9(7) COMP VALUE ZERO.
021600     05  WS-AMOUNT-COUNT            PIC 9(7) COMP VALUE ZERO.
021700     05  WS-AMOUNT-TOTAL           PIC S9(9)V99 COMP-3 VALUE ZERO.
021800     05  WS-AMOUNT-AVERAGE         PIC S9(7)V99 COMP-3 VALUE ZERO.
021900
022000* ALTERNATE ZONED-DISPLAY VIEW OF THE VALID/REJECT COUNTERS FOR
022100* A QUICK CONSOLE DISPLAY WITHOUT DISTURBING THE COMP FIELDS.
022200     05  FILLER                    PIC X(01) VALUE SPACES.
022300 01  WS-COUNTERS-EDIT REDEFINES WS-COUNTERS.
022400     05  FILLER                    PIC X(28).
022500
022600 01  WS-TYPE-COUNT-TABLE.
022700     05  WS-TYPE-COUNT-ENTRY OCCURS 5 TIMES
022800             INDEXED BY WS-TYPE-IDX.
022900         10  WS-TYPE-COUNT-NAME     PIC X(15) VALUE SPACES.
023000         10  WS-TYPE-COUNT-QTY      PIC 9(7) COMP VALUE ZERO.
023100
023200     05  FILLER                    PIC X(01) VALUE SPACES.
023300 01  WS-DISTINCT-POLICY-TABLE.
023400     05  WS-DISTINCT-POLICY-CNT     PIC 9(3) COMP VALUE ZERO.
023500     05  WS-DISTINCT-POLICY-ENTRY OCCURS 100 TIMES
023600             INDEXED BY WS-POLICY-IDX.
023700         10  WS-DISTINCT-POLICY-NO  PIC X(20) VALUE SPACES.
023800
023900     05  FILLER                    PIC X(01) VALUE SPACES.
024000 01  WS-DISTINCT-MEMBER-TABLE.
024100     05  WS-DISTINCT-MEMBER-CNT     PIC 9(3) COMP VALUE ZERO.
024200     05  WS-DISTINCT-MEMBER-ENTRY OCCURS 100 TIMES
024300             INDEXED BY WS-MEMBER-IDX.
024400         10  WS-DISTINCT-MEMBER-NO  PIC X(20) VALUE SPACES.
024500
024600     05  FILLER                    PIC X(01) VALUE SPACES.
024700 01  WS-DISTINCT-AGENT-TABLE.
024800     05  WS-DISTINCT-AGENT-CNT      PIC 9(2) COMP VALUE ZERO.
024900     05  WS-DISTINCT-AGENT-ENTRY OCCURS 50 TIMES
025000             INDEXED BY WS-AGENT-IDX.
025100         10  WS-DISTINCT-AGENT-NM   PIC X(30) VALUE SPACES.
025200
025300     05  FILLER                    PIC X(01) VALUE SPACES.
025400 01  HDR-WORK-FLDS.
025500     05  HDR-COLUMN-COUNT           PIC 9(2) COMP-3 VALUE ZERO.
025600     05  HDR-COLUMN-TABLE OCCURS 13 TIMES
025700             INDEXED BY HDR-COL-IDX.
025800         10  HDR-COLUMN-NAME        PIC X(20) VALUE SPACES.
025900     05  HDR-SCAN-SUB               PIC 9(3) COMP VALUE ZERO.
026000     05  HDR-SEG-START              PIC 9(3) COMP VALUE ZERO.
026100     05  HDR-SEG-LEN                PIC 9(3) COMP VALUE ZERO.
026200
026300     05  FILLER                    PIC X(01) VALUE SPACES.
026400 01  DATE-WORK-FLDS.
026500     05  DTE-INPUT-TEXT             PIC X(10) VALUE SPACES.
026600     05  DTE-CCYY                   PIC X(04) VALUE SPACES.
026700     05  DTE-MM                     PIC X(02) VALUE SPACES.
026800     05  DTE-DD                     PIC X(02) VALUE SPACES.
026900     05  DTE-MM-NUM                 PIC 9(02) VALUE ZERO.
027000     05  DTE-DD-NUM                 PIC 9(02) VALUE ZERO.
027100     05  DTE-CCYY-NUM               PIC 9(04) VALUE ZERO.
027200     05  DTE-VALID-SW               PIC X(01) VALUE "N".
027300         88  DTE-IS-VALID           VALUE "Y".
027400
027500     05  FILLER                    PIC X(01) VALUE SPACES.
027600 01  AMT-WORK-FLDS.
027700     05  AMT-INPUT-TEXT             PIC X(12) VALUE SPACES.
027800     05  AMT-SIGN-CHAR              PIC X(01) VALUE SPACES.
027900     05  AMT-DECIMAL-SUB            PIC 9(03) COMP VALUE ZERO.
028000     05  AMT-SCAN-SUB               PIC 9(03) COMP VALUE ZERO.
028100     05  AMT-TEXT-LEN               PIC 9(03) COMP VALUE ZERO.
028200     05  AMT-INT-PART               PIC X(10) VALUE SPACES.
028300     05  AMT-FRAC-PART              PIC X(02) VALUE SPACES.
028400     05  AMT-INT-NUM                PIC S9(7) VALUE ZERO.
028500     05  AMT-FRAC-NUM               PIC S9(2) VALUE ZERO.
028600     05  AMT-VALID-SW               PIC X(01) VALUE "N".
028700         88  AMT-IS-VALID           VALUE "Y".
028800
028900     05  FILLER                    PIC X(01) VALUE SPACES.
029000 01  PCT-WORK-FLDS.
029100     05  PCT-INPUT-TEXT             PIC X(06) VALUE SPACES.
029200     05  PCT-INT-PART               PIC X(03) VALUE SPACES.
029300     05  PCT-FRAC-PART              PIC X(02) VALUE SPACES.
029400     05  PCT-INT-NUM                PIC 9(3) VALUE ZERO.
029500     05  PCT-FRAC-NUM               PIC 9(2) VALUE ZERO.
029600     05  PCT-DECIMAL-SUB            PIC 9(02) COMP VALUE ZERO.
029700     05  PCT-VALID-SW               PIC X(01) VALUE "N".
029800         88  PCT-IS-VALID           VALUE "Y".
029900
030000     05  FILLER                    PIC X(01) VALUE SPACES.
030100 01  TRIM-LINKAGE-FLDS.
030200     05  TRIM-WORK-TEXT             PIC X(255) VALUE SPACES.
030300     05  TRIM-WORK-LEN              PIC S9(4) COMP VALUE ZERO.
030400
030500     05  FILLER                    PIC X(01) VALUE SPACES.
030600 01  AVG-LINKAGE-FLDS.
030700     05  AVG-WORK-TOTAL            PIC S9(9)V99 COMP-3 VALUE ZERO.
030800     05  AVG-WORK-COUNT             PIC 9(7) COMP VALUE ZERO.
030900     05  AVG-WORK-RESULT           PIC S9(7)V99 COMP-3 VALUE ZERO.
031000
031100     05  FILLER                    PIC X(01) VALUE SPACES.
031200 01  WS-REJECT-REASON               PIC X(60) VALUE SPACES.
031300
031400 01  WS-EDIT-HEADINGS.
031500     05  WS-HDG-1.
031600         10  FILLER                 PIC X(40) VALUE SPACES.
031700         10  FILLER                 PIC X(38)
031800             VALUE "COMEDIT - CARRIER FILE EDIT SUMMARY".
031900         10  FILLER                 PIC X(55) VALUE SPACES.
032000     05  WS-HDG-2.
032100         10  FILLER                 PIC X(15)
032200             VALUE "CARRIER FILE : ".
032300         10  WS-HDG-CARRIER         PIC X(10) VALUE SPACES.
032400         10  FILLER                 PIC X(108) VALUE SPACES.
032500
032600 01  WS-DETAIL-LINE.
032700     05  WS-DTL-LABEL               PIC X(40) VALUE SPACES.
032800     05  WS-DTL-VALUE               PIC ZZZ,ZZZ,ZZ9 VALUE ZERO.
032900     05  FILLER                     PIC X(86) VALUE SPACES.
033000
033100 01  WS-DETAIL-LINE-AMT.
033200     05  WS-DTLA-LABEL              PIC X(40) VALUE SPACES.
033300     05  WS-DTLA-VALUE              PIC $Z,ZZZ,ZZ9.99- VALUE ZERO.
033400     05  FILLER                     PIC X(79) VALUE SPACES.
033500
033600* PRINT LINE FOR THE TWO NEW DATE-RANGE STATISTICS - THE VALUE IS
033700* TEXT (CCYY-MM-DD), NOT NUMERIC-EDITED LIKE WS-DETAIL-LINE.
033800* TKT-1404.
033900 01  WS-DETAIL-LINE-DATE.
034000     05  WS-DTLD-LABEL              PIC X(40) VALUE SPACES.
034100     05  WS-DTLD-VALUE              PIC X(10) VALUE SPACES.
034200     05  FILLER                     PIC X(83) VALUE SPACES.
034300
034400 01  WS-BLANK-LINE                  PIC X(133) VALUE SPACES.
034500
034600 PROCEDURE DIVISION.
034700 0000-MAINLINE.
034800     MOVE "0000-MAINLINE" TO PARA-NAME.
034900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
035000     PERFORM 0200-VALIDATE-CONTROL-CARD THRU 0200-EXIT.
035100     IF FILE-NOT-REJECTED
035200         PERFORM 0300-OPEN-FILES THRU 0300-EXIT.
035300     IF FILE-NOT-REJECTED
035400         PERFORM 0400-READ-HEADER-CARD THRU 0400-EXIT.
035500     IF FILE-NOT-REJECTED
035600         PERFORM 0500-DETECT-CARRIER THRU 0500-EXIT.
035700* TKT-1403 - A FILE-LEVEL REJECT SKIPS THE READ/PROCESS/REPORT
035800* STEPS ENTIRELY BUT STILL FALLS THROUGH TO 0950-CLOSE-FILES SO
035900* WHATEVER GOT OPENED GETS CLOSED.
036000     IF FILE-NOT-REJECTED
036100         PERFORM 0600-READ-CARRIN THRU 0600-EXIT
036200         PERFORM 0700-PROCESS-DETAIL THRU 0700-EXIT
036300             UNTIL CARRIN-EOF
036400         PERFORM 0800-WRITE-TRAILER THRU 0800-EXIT
036500         PERFORM 0900-PRINT-STATISTICS THRU 0900-EXIT.
036600     PERFORM 0950-CLOSE-FILES THRU 0950-EXIT.
036700     IF FILE-WAS-REJECTED
036800         MOVE 16 TO RETURN-CODE.
036900     GOBACK.
037000
037100 0100-INITIALIZE.
037200     MOVE "0100-INITIALIZE" TO PARA-NAME.
037300     MOVE ZERO TO WS-RECS-READ WS-RECS-VALID WS-RECS-REJECTED
037400                  WS-AMOUNT-COUNT WS-AMOUNT-TOTAL
037500                  WS-AMOUNT-AVERAGE.
037600     MOVE ZERO TO WS-DISTINCT-POLICY-CNT WS-DISTINCT-MEMBER-CNT
037700                  WS-DISTINCT-AGENT-CNT.
037800     MOVE "N" TO WS-DISTINCT-POLICY-FULL-SW
037900                 WS-DISTINCT-MEMBER-FULL-SW
038000                 WS-DISTINCT-AGENT-FULL-SW.
038100     MOVE "N" TO WS-FILE-REJECT-SW.
038200     MOVE SPACES TO WS-FILE-REJECT-REASON WS-FILE-REJECT-EXPECTED
038300                     WS-FILE-REJECT-ACTUAL.
038400     MOVE HIGH-VALUES TO WS-EARLIEST-PAYMENT-DATE.
038500     MOVE LOW-VALUES  TO WS-LATEST-PAYMENT-DATE.
038600     MOVE "N" TO WS-DATE-RANGE-SET-SW.
038700     PERFORM 0150-LOAD-CARRIER-MAP THRU 0150-EXIT.
038800     PERFORM 0160-LOAD-TYPE-TABLE THRU 0160-EXIT.
038900 0100-EXIT.
039000     EXIT.
039100
039200* CARR-MAP-TABLE COLUMNS ARE THE SHOP'S OWN NAME FOR EACH FIELD
039300* AS IT APPEARS ON THE HEADER CARD OF EACH CARRIER'S FEED. ORDER
039400* MOLINA / AMBETTER / AETNA / OSCAR IS THE TIE-BREAK ORDER FOR
039500* RULE D2.
039600 0150-LOAD-CARRIER-MAP.
039700     MOVE "0150-LOAD-CARRIER-MAP" TO PARA-NAME.
039800
039900     MOVE "MOLINA"   TO CARR-MAP-CARRIER-NAME(1).
040000     MOVE 13         TO CARR-MAP-COLUMN-COUNT(1).
040100     MOVE "POLICY_NUMBER"       TO CARR-MAP-COLUMN(1,1).
040200     MOVE "MEMBER_ID"           TO CARR-MAP-COLUMN(1,2).
040300     MOVE "MEMBER_NAME"         TO CARR-MAP-COLUMN(1,3).
040400     MOVE "TRANSACTION_TYPE"    TO CARR-MAP-COLUMN(1,4).
040500     MOVE "PAYMENT_DATE"        TO CARR-MAP-COLUMN(1,5).
040600     MOVE "STATEMENT_DATE"      TO CARR-MAP-COLUMN(1,6).
040700     MOVE "EFFECTIVE_DATE"      TO CARR-MAP-COLUMN(1,7).
040800     MOVE "AMOUNT"              TO CARR-MAP-COLUMN(1,8).
040900     MOVE "MEMBER_COUNT"        TO CARR-MAP-COLUMN(1,9).
041000     MOVE "LIVES"               TO CARR-MAP-COLUMN(1,10).
041100     MOVE "OVERRIDE_PERCENTAGE" TO CARR-MAP-COLUMN(1,11).
041200     MOVE "NEW_TO_MEDICARE"     TO CARR-MAP-COLUMN(1,12).
041300     MOVE "AGENT_NAME"          TO CARR-MAP-COLUMN(1,13).
041400
041500     MOVE "AMBETTER" TO CARR-MAP-CARRIER-NAME(2).
041600     MOVE 12         TO CARR-MAP-COLUMN-COUNT(2).
041700     MOVE "POLICY_NUMBER"       TO CARR-MAP-COLUMN(2,1).
041800     MOVE "MEMBER_ID"           TO CARR-MAP-COLUMN(2,2).
041900     MOVE "MEMBER_NAME"         TO CARR-MAP-COLUMN(2,3).
042000     MOVE "TRANSACTION_TYPE"    TO CARR-MAP-COLUMN(2,4).
042100     MOVE "PAYMENT_DATE"        TO CARR-MAP-COLUMN(2,5).
042200     MOVE "STATEMENT_DATE"      TO CARR-MAP-COLUMN(2,6).
042300     MOVE "EFFECTIVE_DATE"      TO CARR-MAP-COLUMN(2,7).
042400     MOVE "AMOUNT"              TO CARR-MAP-COLUMN(2,8).
042500     MOVE "MEMBER_COUNT"        TO CARR-MAP-COLUMN(2,9).
042600     MOVE "OVERRIDE_PERCENTAGE" TO CARR-MAP-COLUMN(2,10).
042700     MOVE "NEW_TO_MEDICARE"     TO CARR-MAP-COLUMN(2,11).
042800     MOVE "AGENT_NAME"          TO CARR-MAP-COLUMN(2,12).
042900
043000     MOVE "AETNA"    TO CARR-MAP-CARRIER-NAME(3).
043100     MOVE 12         TO CARR-MAP-COLUMN-COUNT(3).
043200     MOVE "POLICY_NUMBER"       TO CARR-MAP-COLUMN(3,1).
043300     MOVE "MEMBER_ID"           TO CARR-MAP-COLUMN(3,2).
043400     MOVE "MEMBER_NAME"         TO CARR-MAP-COLUMN(3,3).
043500     MOVE "TRANSACTION_TYPE"    TO CARR-MAP-COLUMN(3,4).
043600     MOVE "PAYMENT_DATE"        TO CARR-MAP-COLUMN(3,5).
043700     MOVE "STATEMENT_DATE"      TO CARR-MAP-COLUMN(3,6).
043800     MOVE "EFFECTIVE_DATE"      TO CARR-MAP-COLUMN(3,7).
043900     MOVE "AMOUNT"              TO CARR-MAP-COLUMN(3,8).
044000     MOVE "MEMBER_COUNT"        TO CARR-MAP-COLUMN(3,9).
044100     MOVE "LIVES"               TO CARR-MAP-COLUMN(3,10).
044200     MOVE "NEW_TO_MEDICARE"     TO CARR-MAP-COLUMN(3,11).
044300     MOVE "AGENT_NAME"          TO CARR-MAP-COLUMN(3,12).
044400
044500     MOVE "OSCAR"    TO CARR-MAP-CARRIER-NAME(4).
044600     MOVE 11         TO CARR-MAP-COLUMN-COUNT(4).
044700     MOVE "POLICY_NUMBER"       TO CARR-MAP-COLUMN(4,1).
044800     MOVE "MEMBER_ID"           TO CARR-MAP-COLUMN(4,2).
044900     MOVE "MEMBER_NAME"         TO CARR-MAP-COLUMN(4,3).
045000     MOVE "TRANSACTION_TYPE"    TO CARR-MAP-COLUMN(4,4).
045100     MOVE "PAYMENT_DATE"        TO CARR-MAP-COLUMN(4,5).
045200     MOVE "STATEMENT_DATE"      TO CARR-MAP-COLUMN(4,6).
045300     MOVE "EFFECTIVE_DATE"      TO CARR-MAP-COLUMN(4,7).
045400     MOVE "AMOUNT"              TO CARR-MAP-COLUMN(4,8).
045500     MOVE "MEMBER_COUNT"        TO CARR-MAP-COLUMN(4,9).
045600     MOVE "NEW_TO_MEDICARE"     TO CARR-MAP-COLUMN(4,10).
045700     MOVE "AGENT_NAME"          TO CARR-MAP-COLUMN(4,11).
045800 0150-EXIT.
045900     EXIT.
046000
046100 0160-LOAD-TYPE-TABLE.
046200     MOVE "0160-LOAD-TYPE-TABLE" TO PARA-NAME.
046300     MOVE "COMMISSION"  TO WS-TYPE-COUNT-NAME(1).
046400     MOVE "OVERRIDE"    TO WS-TYPE-COUNT-NAME(2).
046500     MOVE "RENEWAL"     TO WS-TYPE-COUNT-NAME(3).
046600     MOVE "CHARGEBACK"  TO WS-TYPE-COUNT-NAME(4).
046700     MOVE "UNKNOWN"     TO WS-TYPE-COUNT-NAME(5).
046800 0160-EXIT.
046900     EXIT.
047000
047100* COMMON HELPER FOR EVERY FILE-LEVEL VALIDATION FAILURE (RULES V1,
047200* V2, V4, THE CONTROL-CARD I/O CHECKS, AND THE CARRIER-DETECTION
047300* CHECKS IN 0500).  SETS THE REJECT SWITCH AND LOGS THE REASON TO
047400* SYSOUT - THE JOB STEP ENDS WITH RETURN-CODE 16, NOT AN ABEND, SO
047500* A BAD VENDOR FILE NO LONGER PAGES THE ON-CALL ANALYST.  TKT-1403.
047600 0190-REJECT-FILE.
047700     MOVE "0190-REJECT-FILE" TO PARA-NAME.
047800     SET FILE-WAS-REJECTED TO TRUE.
047900     DISPLAY "COMEDIT - FILE REJECTED - " WS-FILE-REJECT-REASON.
048000     DISPLAY "  EXPECTED - " WS-FILE-REJECT-EXPECTED.
048100     DISPLAY "  ACTUAL   - " WS-FILE-REJECT-ACTUAL.
048200 0190-EXIT.
048300     EXIT.
048400
048500* RULE V1 (FILE-TYPE CODE) AND RULE V4 (REQUESTED-CARRIER, IF
048600* PUNCHED, MUST MATCH THE DETECTED CARRIER OR THE WHOLE FILE IS
048700* REJECTED).  THE CONTROL CARD ITSELF IS OPENED, READ AND CLOSED
048800* HERE SO A BAD CARD ABENDS BEFORE ANY OUTPUT FILE IS TOUCHED.
048900 0200-VALIDATE-CONTROL-CARD.
049000     MOVE "0200-VALIDATE-CONTROL-CARD" TO PARA-NAME.
049100     OPEN INPUT CTLCARD.
049200     IF WS-CTLCARD-STATUS NOT = "00"
049300         MOVE "CANNOT OPEN CONTROL CARD FILE"
049400                                 TO WS-FILE-REJECT-REASON
049500         MOVE "00"               TO WS-FILE-REJECT-EXPECTED
049600         MOVE WS-CTLCARD-STATUS  TO WS-FILE-REJECT-ACTUAL
049700         PERFORM 0190-REJECT-FILE THRU 0190-EXIT.
049800
049900     IF FILE-NOT-REJECTED
050000         READ CTLCARD INTO CTL-CARD-REC
050100         IF WS-CTLCARD-STATUS NOT = "00"
050200             MOVE "CANNOT READ CONTROL CARD"
050300                                 TO WS-FILE-REJECT-REASON
050400             MOVE "00"               TO WS-FILE-REJECT-EXPECTED
050500             MOVE WS-CTLCARD-STATUS  TO WS-FILE-REJECT-ACTUAL
050600             PERFORM 0190-REJECT-FILE THRU 0190-EXIT
050700         END-IF
050800         CLOSE CTLCARD
050900     END-IF.
051000
051100     IF FILE-NOT-REJECTED
051200         IF NOT CTL-FILE-TYPE-VALID
051300             MOVE "CONTROL CARD FILE-TYPE CODE NOT CM"
051400                                 TO WS-FILE-REJECT-REASON
051500             MOVE "CM"               TO WS-FILE-REJECT-EXPECTED
051600             MOVE CTL-FILE-TYPE-CODE TO WS-FILE-REJECT-ACTUAL
051700             PERFORM 0190-REJECT-FILE THRU 0190-EXIT
051800         END-IF.
051900 0200-EXIT.
052000     EXIT.
052100
052200* RULE V2 - THE CARRIER INPUT FILE MUST EXIST.  A FILE-NOT-FOUND
052300* OPEN (STATUS 35) IS A VALIDATION FAILURE, NOT AN I/O FAULT, SO
052400* IT REJECTS THROUGH 0190 THE SAME AS EVERY OTHER V-RULE - ONLY A
052500* GENUINE UNEXPECTED OPEN STATUS STILL HARD-ABENDS.  TKT-1409.
052600 0300-OPEN-FILES.
052700     MOVE "0300-OPEN-FILES" TO PARA-NAME.
052800     OPEN INPUT  CARRIN.
052900     OPEN OUTPUT COMNORM.
053000     OPEN OUTPUT COMEDERR.
053100     OPEN OUTPUT SYSOUT.
053200     IF WS-CARRIN-STATUS = "35"
053300         MOVE "CARRIER INPUT FILE DOES NOT EXIST"
053400                                 TO WS-FILE-REJECT-REASON
053500         MOVE "PRESENT"          TO WS-FILE-REJECT-EXPECTED
053600         MOVE "FILE NOT FOUND"   TO WS-FILE-REJECT-ACTUAL
053700         PERFORM 0190-REJECT-FILE THRU 0190-EXIT
053800     ELSE
053900     IF WS-CARRIN-STATUS NOT = "00"
054000         MOVE "CANNOT OPEN CARRIER INPUT FILE" TO ABEND-REASON
054100         MOVE "00"              TO EXPECTED-VAL
054200         MOVE WS-CARRIN-STATUS  TO ACTUAL-VAL
054300         PERFORM 9999-ABEND THRU 9999-EXIT.
054400 0300-EXIT.
054500     EXIT.
054600
054700* RULE V3 - AN EMPTY CARRIER FILE (NO HEADER RECORD AT ALL) IS
054800* NOT A VALID RUN.
054900 0400-READ-HEADER-CARD.
055000     MOVE "0400-READ-HEADER-CARD" TO PARA-NAME.
055100     READ CARRIN INTO CARR-HEADER-REC
055200         AT END
055300             MOVE "CARRIER FILE HAS NO HEADER RECORD"
055400                                 TO WS-FILE-REJECT-REASON
055500             MOVE "PRESENT"      TO WS-FILE-REJECT-EXPECTED
055600             MOVE "EMPTY FILE"   TO WS-FILE-REJECT-ACTUAL
055700             PERFORM 0190-REJECT-FILE THRU 0190-EXIT.
055800     IF FILE-NOT-REJECTED
055900         PERFORM 0410-SPLIT-HEADER-COLUMNS THRU 0410-EXIT.
056000 0400-EXIT.
056100     EXIT.
056200
056300* SPLITS THE PIPE-DELIMITED HEADER CARD INTO HDR-COLUMN-TABLE.
056400* THE OLD VERSION OF THIS PARAGRAPH USED FUNCTION REVERSE TO TRIM
056500* EACH SEGMENT - SEE THE 04/22/03 CHANGE-LOG ENTRY.
056600 0410-SPLIT-HEADER-COLUMNS.
056700     MOVE "0410-SPLIT-HEADER-COLUMNS" TO PARA-NAME.
056800     MOVE ZERO TO HDR-COLUMN-COUNT.
056900     MOVE 1    TO HDR-SEG-START.
057000
057100     PERFORM 0420-SPLIT-ONE-SEGMENT THRU 0420-EXIT
057200         VARYING HDR-SCAN-SUB FROM 1 BY 1
057300         UNTIL HDR-SCAN-SUB > 200.
057400* CAPTURE THE FINAL SEGMENT AFTER THE LAST DELIMITER.
057500     IF HDR-COLUMN-COUNT < 13
057600         COMPUTE HDR-SEG-LEN = 200 - HDR-SEG-START + 1
057700         ADD 1 TO HDR-COLUMN-COUNT
057800         MOVE CARR-HEADER-REC(HDR-SEG-START:HDR-SEG-LEN)
057900                             TO TRIM-WORK-TEXT
058000         CALL "STRTRIM" USING TRIM-WORK-TEXT, TRIM-WORK-LEN
058100         MOVE TRIM-WORK-TEXT
058200                 TO HDR-COLUMN-NAME(HDR-COLUMN-COUNT).
058300 0410-EXIT.
058400     EXIT.
058500
058600 0420-SPLIT-ONE-SEGMENT.
058700     IF CARR-HEADER-REC(HDR-SCAN-SUB:1) = "|"
058800        AND HDR-COLUMN-COUNT < 13
058900             COMPUTE HDR-SEG-LEN =
059000                 HDR-SCAN-SUB - HDR-SEG-START
059100             ADD 1 TO HDR-COLUMN-COUNT
059200             MOVE CARR-HEADER-REC(HDR-SEG-START:HDR-SEG-LEN)
059300                                 TO TRIM-WORK-TEXT
059400             CALL "STRTRIM" USING TRIM-WORK-TEXT,
059500                                  TRIM-WORK-LEN
059600             MOVE TRIM-WORK-TEXT
059700                     TO HDR-COLUMN-NAME(HDR-COLUMN-COUNT)
059800             COMPUTE HDR-SEG-START = HDR-SCAN-SUB + 1.
059900 0420-EXIT.
060000     EXIT.
060100
060200* RULES D1-D3.  SCORE EVERY CONFIGURED CARRIER'S EXPECTED COLUMN
060300* LIST AGAINST THE HEADER COLUMNS JUST PARSED, KEEP THE BEST
060400* SCORE (FIRST-CONFIGURED WINS A TIE, RULE D2), ACCEPT ONLY IF
060500* THE BEST SCORE IS AT LEAST HALF THAT CARRIER'S OWN COLUMN
060600* COUNT (RULE D3).
060700 0500-DETECT-CARRIER.
060800     MOVE "0500-DETECT-CARRIER" TO PARA-NAME.
060900     MOVE ZERO TO CARR-DETECT-BEST-CNT.
061000     MOVE ZERO TO CARR-DETECT-BEST-IDX.
061100
061200     PERFORM 0510-SCORE-ONE-CARRIER THRU 0510-EXIT
061300         VARYING CARR-MAP-IDX FROM 1 BY 1
061400         UNTIL CARR-MAP-IDX > 4.
061500
061600     IF CARR-DETECT-BEST-IDX = ZERO
061700         MOVE "NO CARRIER LAYOUT SCORED ANY MATCH AT ALL"
061800                                 TO WS-FILE-REJECT-REASON
061900         MOVE "AT LEAST 1"       TO WS-FILE-REJECT-EXPECTED
062000         MOVE "ZERO"             TO WS-FILE-REJECT-ACTUAL
062100         PERFORM 0190-REJECT-FILE THRU 0190-EXIT.
062200
062300     IF FILE-NOT-REJECTED
062400         COMPUTE CARR-DETECT-THRESHOLD ROUNDED =
062500             CARR-MAP-COLUMN-COUNT(CARR-DETECT-BEST-IDX) / 2
062600         IF CARR-DETECT-BEST-CNT < CARR-DETECT-THRESHOLD
062700             MOVE "BEST-SCORING CARRIER DID NOT MEET THE 50 PCT"
062800                                 TO WS-FILE-REJECT-REASON
062900             MOVE CARR-DETECT-THRESHOLD TO WS-FILE-REJECT-EXPECTED
063000             MOVE CARR-DETECT-BEST-CNT  TO WS-FILE-REJECT-ACTUAL
063100             PERFORM 0190-REJECT-FILE THRU 0190-EXIT
063200         END-IF.
063300
063400     IF FILE-NOT-REJECTED
063500         MOVE CARR-MAP-CARRIER-NAME(CARR-DETECT-BEST-IDX)
063600                             TO WS-DETECTED-CARRIER
063700         SET CARRIER-WAS-DETECTED TO TRUE
063800* RULE V4 - IF THE CONTROL CARD PUNCHED A REQUESTED CARRIER, THE
063900* DETECTED CARRIER MUST AGREE.
064000         IF CTL-REQUESTED-CARRIER NOT = SPACES
064100            AND CTL-REQUESTED-CARRIER NOT = WS-DETECTED-CARRIER
064200                 MOVE "DETECTED CARRIER DOES NOT MATCH REQUEST"
064300                                 TO WS-FILE-REJECT-REASON
064400                 MOVE CTL-REQUESTED-CARRIER
064500                                 TO WS-FILE-REJECT-EXPECTED
064600                 MOVE WS-DETECTED-CARRIER
064700                                 TO WS-FILE-REJECT-ACTUAL
064800                 PERFORM 0190-REJECT-FILE THRU 0190-EXIT
064900         END-IF.
065000 0500-EXIT.
065100     EXIT.
065200
065300 0510-SCORE-ONE-CARRIER.
065400     MOVE ZERO TO CARR-DETECT-MATCH-CNT.
065500     PERFORM 0520-SCORE-ONE-COLUMN THRU 0520-EXIT
065600         VARYING HDR-COL-IDX FROM 1 BY 1
065700         UNTIL HDR-COL-IDX > HDR-COLUMN-COUNT.
065800     IF CARR-DETECT-MATCH-CNT > CARR-DETECT-BEST-CNT
065900         MOVE CARR-DETECT-MATCH-CNT TO CARR-DETECT-BEST-CNT
066000         SET CARR-DETECT-BEST-IDX TO CARR-MAP-IDX.
066100 0510-EXIT.
066200     EXIT.
066300
066400 0520-SCORE-ONE-COLUMN.
066500     SET CARR-COL-IDX TO 1.
066600     SEARCH CARR-MAP-COLUMN
066700         AT END
066800             CONTINUE
066900         WHEN CARR-MAP-COLUMN-NAME(CARR-MAP-IDX, CARR-COL-IDX)
067000                 = HDR-COLUMN-NAME(HDR-COL-IDX)
067100             ADD 1 TO CARR-DETECT-MATCH-CNT.
067200 0520-EXIT.
067300     EXIT.
067400
067500 0600-READ-CARRIN.
067600     MOVE "0600-READ-CARRIN" TO PARA-NAME.
067700     READ CARRIN INTO CARR-MOLINA-REC
067800         AT END
067900             SET CARRIN-EOF TO TRUE.
068000     IF NOT CARRIN-EOF
068100         ADD 1 TO WS-RECS-READ.
068200 0600-EXIT.
068300     EXIT.
068400
068500 0700-PROCESS-DETAIL.
068600     MOVE "0700-PROCESS-DETAIL" TO PARA-NAME.
068700     SET DETAIL-RECORD-VALID TO TRUE.
068800     MOVE SPACES TO WS-REJECT-REASON.
068900     MOVE SPACES TO COMM-RECORD.
069000     SET COMM-DETAIL-RECORD TO TRUE.
069100
069200     PERFORM 0710-NORMALIZE-CARRIER-REC THRU 0710-EXIT.
069300     IF DETAIL-RECORD-VALID
069400         PERFORM 0720-CLEAN-TEXT-FIELDS THRU 0720-EXIT.
069500     IF DETAIL-RECORD-VALID
069600         PERFORM 0730-CONVERT-DATES THRU 0730-EXIT.
069700     IF DETAIL-RECORD-VALID
069800         PERFORM 0740-CONVERT-AMOUNT THRU 0740-EXIT.
069900     IF DETAIL-RECORD-VALID
070000         PERFORM 0750-CONVERT-NUMERICS THRU 0750-EXIT.
070100     IF DETAIL-RECORD-VALID
070200         PERFORM 0760-CONVERT-MEDICARE-FLAG THRU 0760-EXIT.
070300     IF DETAIL-RECORD-VALID
070400         PERFORM 0770-VALIDATE-REQUIRED-FIELDS THRU 0770-EXIT.
070500
070600     IF DETAIL-RECORD-VALID
070700         PERFORM 0780-ACCUMULATE-STATISTICS THRU 0780-EXIT
070800         ADD 1 TO WS-RECS-VALID
070900         WRITE COMM-RECORD
071000     ELSE
071100         ADD 1 TO WS-RECS-REJECTED
071200         PERFORM 0790-WRITE-REJECT THRU 0790-EXIT.
071300
071400     PERFORM 0600-READ-CARRIN THRU 0600-EXIT.
071500 0700-EXIT.
071600     EXIT.
071700
071800* RULE D1 - MOVE THE RAW CARRIER FIELDS INTO COMM-RECORD USING
071900* WHICHEVER REDEFINITION OF CARRREC MATCHES THE DETECTED CARRIER.
072000* NO EVALUATE - THE SHOP'S OWN STYLE IS A PLAIN IF/ELSE CHAIN.
072100 0710-NORMALIZE-CARRIER-REC.
072200     MOVE "0710-NORMALIZE-CARRIER-REC" TO PARA-NAME.
072300     IF WS-DETECTED-CARRIER = "MOLINA"
072400         MOVE CARR-MOL-POLICY-NUMBER    TO COMM-POLICY-NUMBER
072500         MOVE CARR-MOL-MEMBER-ID        TO COMM-MEMBER-ID
072600         MOVE CARR-MOL-MEMBER-NAME      TO COMM-MEMBER-NAME
072700         MOVE CARR-MOL-TRANSACTION-TYPE TO COMM-TRANSACTION-TYPE
072800         MOVE CARR-MOL-PAYMENT-DATE     TO DTE-INPUT-TEXT
072900         MOVE DTE-INPUT-TEXT            TO COMM-PAYMENT-DATE
073000         MOVE CARR-MOL-STATEMENT-DATE   TO COMM-STATEMENT-DATE
073100         MOVE CARR-MOL-EFFECTIVE-DATE   TO COMM-EFFECTIVE-DATE
073200         MOVE CARR-MOL-AMOUNT           TO AMT-INPUT-TEXT
073300         MOVE CARR-MOL-MEMBER-COUNT     TO COMM-MEMBER-COUNT
073400         MOVE CARR-MOL-LIVES            TO COMM-LIVES
073500         MOVE CARR-MOL-OVERRIDE-PCT     TO PCT-INPUT-TEXT
073600         MOVE CARR-MOL-NEW-TO-MEDICARE  TO COMM-NEW-TO-MEDICARE
073700         MOVE CARR-MOL-AGENT-NAME       TO
073800             COMM-ASSIGNED-AGENT-NAME
073900     ELSE
074000     IF WS-DETECTED-CARRIER = "AMBETTER"
074100         MOVE CARR-AMB-POLICY-NUMBER    TO COMM-POLICY-NUMBER
074200         MOVE CARR-AMB-MEMBER-ID        TO COMM-MEMBER-ID
074300         MOVE CARR-AMB-MEMBER-NAME      TO COMM-MEMBER-NAME
074400         MOVE CARR-AMB-TRANSACTION-TYPE TO COMM-TRANSACTION-TYPE
074500         MOVE CARR-AMB-PAYMENT-DATE     TO DTE-INPUT-TEXT
074600         MOVE DTE-INPUT-TEXT            TO COMM-PAYMENT-DATE
074700         MOVE CARR-AMB-STATEMENT-DATE   TO COMM-STATEMENT-DATE
074800         MOVE CARR-AMB-EFFECTIVE-DATE   TO COMM-EFFECTIVE-DATE
074900         MOVE CARR-AMB-AMOUNT           TO AMT-INPUT-TEXT
075000         MOVE CARR-AMB-MEMBER-COUNT     TO COMM-MEMBER-COUNT
075100         MOVE ZERO                      TO COMM-LIVES
075200         MOVE CARR-AMB-OVERRIDE-PCT     TO PCT-INPUT-TEXT
075300         MOVE CARR-AMB-NEW-TO-MEDICARE  TO COMM-NEW-TO-MEDICARE
075400         MOVE CARR-AMB-AGENT-NAME       TO
075500             COMM-ASSIGNED-AGENT-NAME
075600     ELSE
075700     IF WS-DETECTED-CARRIER = "AETNA"
075800         MOVE CARR-AET-POLICY-NUMBER    TO COMM-POLICY-NUMBER
075900         MOVE CARR-AET-MEMBER-ID        TO COMM-MEMBER-ID
076000         MOVE CARR-AET-MEMBER-NAME      TO COMM-MEMBER-NAME
076100         MOVE CARR-AET-TRANSACTION-TYPE TO COMM-TRANSACTION-TYPE
076200         MOVE CARR-AET-PAYMENT-DATE     TO DTE-INPUT-TEXT
076300         MOVE DTE-INPUT-TEXT            TO COMM-PAYMENT-DATE
076400         MOVE CARR-AET-STATEMENT-DATE   TO COMM-STATEMENT-DATE
076500         MOVE CARR-AET-EFFECTIVE-DATE   TO COMM-EFFECTIVE-DATE
076600         MOVE CARR-AET-AMOUNT           TO AMT-INPUT-TEXT
076700         MOVE CARR-AET-MEMBER-COUNT     TO COMM-MEMBER-COUNT
076800         MOVE CARR-AET-LIVES            TO COMM-LIVES
076900         MOVE SPACES                    TO PCT-INPUT-TEXT
077000         MOVE CARR-AET-NEW-TO-MEDICARE  TO COMM-NEW-TO-MEDICARE
077100         MOVE CARR-AET-AGENT-NAME       TO
077200             COMM-ASSIGNED-AGENT-NAME
077300     ELSE
077400     IF WS-DETECTED-CARRIER = "OSCAR"
077500         MOVE CARR-OSC-POLICY-NUMBER    TO COMM-POLICY-NUMBER
077600         MOVE CARR-OSC-MEMBER-ID        TO COMM-MEMBER-ID
077700         MOVE CARR-OSC-MEMBER-NAME      TO COMM-MEMBER-NAME
077800         MOVE CARR-OSC-TRANSACTION-TYPE TO COMM-TRANSACTION-TYPE
077900         MOVE CARR-OSC-PAYMENT-DATE     TO DTE-INPUT-TEXT
078000         MOVE DTE-INPUT-TEXT            TO COMM-PAYMENT-DATE
078100         MOVE CARR-OSC-STATEMENT-DATE   TO COMM-STATEMENT-DATE
078200         MOVE CARR-OSC-EFFECTIVE-DATE   TO COMM-EFFECTIVE-DATE
078300         MOVE CARR-OSC-AMOUNT           TO AMT-INPUT-TEXT
078400         MOVE CARR-OSC-MEMBER-COUNT     TO COMM-MEMBER-COUNT
078500         MOVE ZERO                      TO COMM-LIVES
078600         MOVE SPACES                    TO PCT-INPUT-TEXT
078700         MOVE CARR-OSC-NEW-TO-MEDICARE  TO COMM-NEW-TO-MEDICARE
078800         MOVE CARR-OSC-AGENT-NAME       TO
078900             COMM-ASSIGNED-AGENT-NAME
079000     ELSE
079100         SET DETAIL-RECORD-REJECT TO TRUE
079200         MOVE "UNRECOGNIZED CARRIER ON DETAIL RECORD"
079300                                 TO WS-REJECT-REASON.
079400 0710-EXIT.
079500     EXIT.
079600
079700* RULE C1/C2 - TRIM LEADING/TRAILING SPACES ON EVERY TEXT FIELD
079800* AND TREAT A NOW-BLANK FIELD AS NULL WHERE THE BUSINESS FIELD
079900* PERMITS IT (TRANSACTION-TYPE, AGENT-NAME).
080000 0720-CLEAN-TEXT-FIELDS.
080100     MOVE "0720-CLEAN-TEXT-FIELDS" TO PARA-NAME.
080200     MOVE COMM-POLICY-NUMBER TO TRIM-WORK-TEXT.
080300     CALL "STRTRIM" USING TRIM-WORK-TEXT, TRIM-WORK-LEN.
080400     MOVE TRIM-WORK-TEXT(1:20) TO COMM-POLICY-NUMBER.
080500
080600     MOVE COMM-MEMBER-ID TO TRIM-WORK-TEXT.
080700     CALL "STRTRIM" USING TRIM-WORK-TEXT, TRIM-WORK-LEN.
080800     MOVE TRIM-WORK-TEXT(1:20) TO COMM-MEMBER-ID.
080900
081000     MOVE COMM-MEMBER-NAME TO TRIM-WORK-TEXT.
081100     CALL "STRTRIM" USING TRIM-WORK-TEXT, TRIM-WORK-LEN.
081200     MOVE TRIM-WORK-TEXT(1:30) TO COMM-MEMBER-NAME.
081300
081400     MOVE COMM-TRANSACTION-TYPE TO TRIM-WORK-TEXT.
081500     CALL "STRTRIM" USING TRIM-WORK-TEXT, TRIM-WORK-LEN.
081600     MOVE TRIM-WORK-TEXT(1:15) TO COMM-TRANSACTION-TYPE.
081700
081800     MOVE COMM-ASSIGNED-AGENT-NAME TO TRIM-WORK-TEXT.
081900     CALL "STRTRIM" USING TRIM-WORK-TEXT, TRIM-WORK-LEN.
082000     MOVE TRIM-WORK-TEXT(1:30) TO COMM-ASSIGNED-AGENT-NAME.
082100 0720-EXIT.
082200     EXIT.
082300
082400* RULE T1 - DATE FIELDS MUST BE CCYY-MM-DD OR THEY ARE NULLED,
082500* NOT REJECTED (THE RECORD ITSELF STAYS VALID).
082600 0730-CONVERT-DATES.
082700     MOVE "0730-CONVERT-DATES" TO PARA-NAME.
082800     PERFORM 0731-VALIDATE-ONE-DATE THRU 0731-EXIT.
082900     IF DTE-IS-VALID
083000         SET COMM-PAYMENT-DATE-OK TO TRUE
083100     ELSE
083200         SET COMM-PAYMENT-DATE-NULL TO TRUE
083300         MOVE SPACES TO COMM-PAYMENT-DATE.
083400
083500     MOVE COMM-STATEMENT-DATE TO DTE-INPUT-TEXT.
083600     PERFORM 0731-VALIDATE-ONE-DATE THRU 0731-EXIT.
083700     IF DTE-IS-VALID
083800         SET COMM-STMT-DATE-OK TO TRUE
083900     ELSE
084000         SET COMM-STMT-DATE-NULL TO TRUE
084100         MOVE SPACES TO COMM-STATEMENT-DATE.
084200
084300     MOVE COMM-EFFECTIVE-DATE TO DTE-INPUT-TEXT.
084400     PERFORM 0731-VALIDATE-ONE-DATE THRU 0731-EXIT.
084500     IF DTE-IS-VALID
084600         SET COMM-EFF-DATE-OK TO TRUE
084700     ELSE
084800         SET COMM-EFF-DATE-NULL TO TRUE
084900         MOVE SPACES TO COMM-EFFECTIVE-DATE.
085000 0730-EXIT.
085100     EXIT.
085200
085300 0731-VALIDATE-ONE-DATE.
085400     MOVE "N" TO DTE-VALID-SW.
085500     IF DTE-INPUT-TEXT(5:1) = "-" AND DTE-INPUT-TEXT(8:1) = "-"
085600         MOVE DTE-INPUT-TEXT(1:4) TO DTE-CCYY
085700         MOVE DTE-INPUT-TEXT(6:2) TO DTE-MM
085800         MOVE DTE-INPUT-TEXT(9:2) TO DTE-DD
085900         IF DTE-CCYY IS NUMERIC AND DTE-MM IS NUMERIC
086000                                AND DTE-DD IS NUMERIC
086100             MOVE DTE-MM TO DTE-MM-NUM
086200             MOVE DTE-DD TO DTE-DD-NUM
086300             IF DTE-MM-NUM >= 1 AND DTE-MM-NUM <= 12
086400                AND DTE-DD-NUM >= 1 AND DTE-DD-NUM <= 31
086500                 SET DTE-IS-VALID TO TRUE.
086600 0731-EXIT.
086700     EXIT.
086800
086900* RULE T2 - AMOUNT MUST CONVERT TO A SIGNED NUMBER OR IT IS
087000* NULLED/ZEROED THE SAME AS OVERRIDE-PERCENTAGE BELOW - A TYPE-
087100* CONVERSION FAILURE NEVER ABORTS THE RECORD (RULE T1).  NO
087200* FUNCTION NUMVAL - HAND-PARSED.  TKT-1406.
087300 0740-CONVERT-AMOUNT.
087400     MOVE "0740-CONVERT-AMOUNT" TO PARA-NAME.
087500     MOVE "N" TO AMT-VALID-SW.
087600     MOVE SPACES TO AMT-SIGN-CHAR.
087700     MOVE ZERO TO AMT-DECIMAL-SUB.
087800     MOVE 12 TO AMT-TEXT-LEN.
087900
088000     IF AMT-INPUT-TEXT(1:1) = "-"
088100         MOVE "-" TO AMT-SIGN-CHAR.
088200
088300     PERFORM 0741-FIND-DECIMAL-POINT THRU 0741-EXIT
088400         VARYING AMT-SCAN-SUB FROM 1 BY 1
088500         UNTIL AMT-SCAN-SUB > AMT-TEXT-LEN
088600            OR AMT-DECIMAL-SUB NOT = ZERO.
088700
088800     IF AMT-DECIMAL-SUB NOT = ZERO
088900         MOVE AMT-INPUT-TEXT(1:AMT-DECIMAL-SUB - 1)
089000                                 TO AMT-INT-PART
089100         MOVE AMT-INPUT-TEXT(AMT-DECIMAL-SUB + 1:2)
089200                                 TO AMT-FRAC-PART
089300     ELSE
089400         MOVE AMT-INPUT-TEXT     TO AMT-INT-PART
089500         MOVE "00"               TO AMT-FRAC-PART.
089600
089700     IF AMT-SIGN-CHAR = "-"
089800         MOVE SPACES TO AMT-INT-PART(1:1).
089900
090000     IF AMT-INT-PART IS NUMERIC AND AMT-FRAC-PART IS NUMERIC
090100         MOVE AMT-INT-PART  TO AMT-INT-NUM
090200         MOVE AMT-FRAC-PART TO AMT-FRAC-NUM
090300         SET AMT-IS-VALID TO TRUE.
090400
090500     IF AMT-IS-VALID
090600         COMPUTE COMM-AMOUNT =
090700             AMT-INT-NUM + (AMT-FRAC-NUM / 100)
090800         IF AMT-SIGN-CHAR = "-"
090900             COMPUTE COMM-AMOUNT = COMM-AMOUNT * -1
091000         END-IF
091100         SET COMM-AMOUNT-OK TO TRUE
091200     ELSE
091300         SET COMM-AMOUNT-NULL TO TRUE
091400         MOVE ZERO TO COMM-AMOUNT.
091500 0740-EXIT.
091600     EXIT.
091700
091800 0741-FIND-DECIMAL-POINT.
091900     IF AMT-INPUT-TEXT(AMT-SCAN-SUB:1) = "."
092000         MOVE AMT-SCAN-SUB TO AMT-DECIMAL-SUB.
092100 0741-EXIT.
092200     EXIT.
092300
092400* RULE T2 (CONTINUED) - OVERRIDE-PERCENTAGE.  UNLIKE AMOUNT THIS
092500* FIELD MAY BE NULL (BLANK ON AETNA/OSCAR FEEDS) WITHOUT
092600* REJECTING THE RECORD.
092700 0750-CONVERT-NUMERICS.
092800     MOVE "0750-CONVERT-NUMERICS" TO PARA-NAME.
092900     MOVE "N" TO PCT-VALID-SW.
093000     MOVE ZERO TO PCT-DECIMAL-SUB.
093100
093200     IF PCT-INPUT-TEXT = SPACES OR LOW-VALUES
093300         SET COMM-OVERRIDE-PCT-NULL TO TRUE
093400         MOVE ZERO TO COMM-OVERRIDE-PERCENTAGE
093500     ELSE
093600         PERFORM 0751-FIND-PCT-DECIMAL THRU 0751-EXIT
093700             VARYING PCT-DECIMAL-SUB FROM 1 BY 1
093800             UNTIL PCT-DECIMAL-SUB > 6
093900                OR PCT-INPUT-TEXT(PCT-DECIMAL-SUB:1) = "."
094000         IF PCT-DECIMAL-SUB <= 6
094100             MOVE PCT-INPUT-TEXT(1:PCT-DECIMAL-SUB - 1)
094200                                 TO PCT-INT-PART
094300             MOVE PCT-INPUT-TEXT(PCT-DECIMAL-SUB + 1:2)
094400                                 TO PCT-FRAC-PART
094500             IF PCT-INT-PART IS NUMERIC
094600                AND PCT-FRAC-PART IS NUMERIC
094700                 MOVE PCT-INT-PART  TO PCT-INT-NUM
094800                 MOVE PCT-FRAC-PART TO PCT-FRAC-NUM
094900                 SET PCT-IS-VALID TO TRUE
095000             END-IF
095100         END-IF
095200         IF PCT-IS-VALID
095300             COMPUTE COMM-OVERRIDE-PERCENTAGE =
095400                 PCT-INT-NUM + (PCT-FRAC-NUM / 100)
095500             SET COMM-OVERRIDE-PCT-OK TO TRUE
095600         ELSE
095700             SET COMM-OVERRIDE-PCT-NULL TO TRUE
095800             MOVE ZERO TO COMM-OVERRIDE-PERCENTAGE
095900         END-IF.
096000 0750-EXIT.
096100     EXIT.
096200
096300 0751-FIND-PCT-DECIMAL.
096400*  BODY DONE BY THE PERFORM ... VARYING TEST ABOVE.
096500 0751-EXIT.
096600     EXIT.
096700
096800* RULE T3 - NEW-TO-MEDICARE ARRIVES AS "Y"/"N"/"1"/"0"/BLANK.
096900 0760-CONVERT-MEDICARE-FLAG.
097000     MOVE "0760-CONVERT-MEDICARE-FLAG" TO PARA-NAME.
097100     IF COMM-NEW-TO-MEDICARE = "Y" OR COMM-NEW-TO-MEDICARE = "1"
097200         MOVE 1 TO COMM-NEW-TO-MEDICARE
097300         SET COMM-MEDICARE-KNOWN TO TRUE
097400     ELSE
097500     IF COMM-NEW-TO-MEDICARE = "N" OR COMM-NEW-TO-MEDICARE = "0"
097600         MOVE 0 TO COMM-NEW-TO-MEDICARE
097700         SET COMM-MEDICARE-KNOWN TO TRUE
097800     ELSE
097900         MOVE 0 TO COMM-NEW-TO-MEDICARE
098000         SET COMM-MEDICARE-NULL TO TRUE.
098100 0760-EXIT.
098200     EXIT.
098300
098400* RECORD-LEVEL HOUSE RULE (NOT ONE OF THE FILE-LEVEL V-RULES ABOVE -
098500* RENUMBERED OFF OF V3 UNDER TKT-1409, SEE THE CHANGE LOG) -
098600* POLICY-NUMBER MAY NEVER BE MISSING FROM A KEPT DETAIL RECORD.
098700 0770-VALIDATE-REQUIRED-FIELDS.
098800     MOVE "0770-VALIDATE-REQUIRED-FIELDS" TO PARA-NAME.
098900     IF COMM-POLICY-NUMBER = SPACES
099000         SET DETAIL-RECORD-REJECT TO TRUE
099100         MOVE "POLICY NUMBER IS MISSING" TO WS-REJECT-REASON.
099200 0770-EXIT.
099300     EXIT.
099400
099500 0780-ACCUMULATE-STATISTICS.
099600     MOVE "0780-ACCUMULATE-STATISTICS" TO PARA-NAME.
099700     ADD 1 TO WS-AMOUNT-COUNT.
099800     ADD COMM-AMOUNT TO WS-AMOUNT-TOTAL.
099900     PERFORM 0781-BUMP-TYPE-COUNT THRU 0781-EXIT.
100000     PERFORM 0782-TRACK-DISTINCT-POLICY THRU 0782-EXIT.
100100     PERFORM 0783-TRACK-DISTINCT-MEMBER THRU 0783-EXIT.
100200     IF COMM-ASSIGNED-AGENT-NAME NOT = SPACES
100300         PERFORM 0784-TRACK-DISTINCT-AGENT THRU 0784-EXIT.
100400     IF COMM-PAYMENT-DATE-OK
100500         PERFORM 0785-TRACK-DATE-RANGE THRU 0785-EXIT.
100600 0780-EXIT.
100700     EXIT.
100800
100900 0781-BUMP-TYPE-COUNT.
101000     SET WS-TYPE-IDX TO 5.
101100     IF COMM-TYPE-COMMISSION SET WS-TYPE-IDX TO 1 ELSE
101200     IF COMM-TYPE-OVERRIDE   SET WS-TYPE-IDX TO 2 ELSE
101300     IF COMM-TYPE-RENEWAL    SET WS-TYPE-IDX TO 3 ELSE
101400     IF COMM-TYPE-CHARGEBACK SET WS-TYPE-IDX TO 4.
101500     ADD 1 TO WS-TYPE-COUNT-QTY(WS-TYPE-IDX).
101600 0781-EXIT.
101700     EXIT.
101800
101900 0782-TRACK-DISTINCT-POLICY.
102000     IF WS-DISTINCT-POLICY-FULL-SW = "Y"
102100         GO TO 0782-EXIT.
102200     SET WS-POLICY-IDX TO 1.
102300     SEARCH WS-DISTINCT-POLICY-ENTRY
102400         AT END
102500             IF WS-DISTINCT-POLICY-CNT < 100
102600                 ADD 1 TO WS-DISTINCT-POLICY-CNT
102700                 SET WS-POLICY-IDX TO WS-DISTINCT-POLICY-CNT
102800                 MOVE COMM-POLICY-NUMBER TO
102900                      WS-DISTINCT-POLICY-NO(WS-POLICY-IDX)
103000             ELSE
103100                 MOVE "Y" TO WS-DISTINCT-POLICY-FULL-SW
103200         WHEN WS-DISTINCT-POLICY-NO(WS-POLICY-IDX)
103300                 = COMM-POLICY-NUMBER
103400             CONTINUE.
103500 0782-EXIT.
103600     EXIT.
103700
103800 0783-TRACK-DISTINCT-MEMBER.
103900     IF WS-DISTINCT-MEMBER-FULL-SW = "Y"
104000         GO TO 0783-EXIT.
104100     SET WS-MEMBER-IDX TO 1.
104200     SEARCH WS-DISTINCT-MEMBER-ENTRY
104300         AT END
104400             IF WS-DISTINCT-MEMBER-CNT < 100
104500                 ADD 1 TO WS-DISTINCT-MEMBER-CNT
104600                 SET WS-MEMBER-IDX TO WS-DISTINCT-MEMBER-CNT
104700                 MOVE COMM-MEMBER-ID TO
104800                      WS-DISTINCT-MEMBER-NO(WS-MEMBER-IDX)
104900             ELSE
105000                 MOVE "Y" TO WS-DISTINCT-MEMBER-FULL-SW
105100         WHEN WS-DISTINCT-MEMBER-NO(WS-MEMBER-IDX)
105200                 = COMM-MEMBER-ID
105300             CONTINUE.
105400 0783-EXIT.
105500     EXIT.
105600
105700 0784-TRACK-DISTINCT-AGENT.
105800     IF WS-DISTINCT-AGENT-FULL-SW = "Y"
105900         GO TO 0784-EXIT.
106000     SET WS-AGENT-IDX TO 1.
106100     SEARCH WS-DISTINCT-AGENT-ENTRY
106200         AT END
106300             IF WS-DISTINCT-AGENT-CNT < 50
106400                 ADD 1 TO WS-DISTINCT-AGENT-CNT
106500                 SET WS-AGENT-IDX TO WS-DISTINCT-AGENT-CNT
106600                 MOVE COMM-ASSIGNED-AGENT-NAME TO
106700                      WS-DISTINCT-AGENT-NM(WS-AGENT-IDX)
106800             ELSE
106900                 MOVE "Y" TO WS-DISTINCT-AGENT-FULL-SW
107000         WHEN WS-DISTINCT-AGENT-NM(WS-AGENT-IDX)
107100                 = COMM-ASSIGNED-AGENT-NAME
107200             CONTINUE.
107300 0784-EXIT.
107400     EXIT.
107500
107600* STATISTICS - EARLIEST/LATEST VALID PAYMENT-DATE FOR THE PER-FILE
107700* SUMMARY.  CCYY-MM-DD SORTS CORRECTLY AS PLAIN TEXT SO A STRAIGHT
107800* COMPARE IS ALL THAT IS NEEDED.  TKT-1404.
107900 0785-TRACK-DATE-RANGE.
108000     SET DATE-RANGE-IS-SET TO TRUE.
108100     IF COMM-PAYMENT-DATE < WS-EARLIEST-PAYMENT-DATE
108200         MOVE COMM-PAYMENT-DATE TO WS-EARLIEST-PAYMENT-DATE.
108300     IF COMM-PAYMENT-DATE > WS-LATEST-PAYMENT-DATE
108400         MOVE COMM-PAYMENT-DATE TO WS-LATEST-PAYMENT-DATE.
108500 0785-EXIT.
108600     EXIT.
108700
108800 0790-WRITE-REJECT.
108900     MOVE "0790-WRITE-REJECT" TO PARA-NAME.
109000     MOVE SPACES TO COMEDERR-REC.
109100     MOVE COMM-POLICY-NUMBER  TO CERR-POLICY-NUMBER.
109200     MOVE WS-DETECTED-CARRIER TO CERR-CARRIER-NAME.
109300     MOVE WS-REJECT-REASON    TO CERR-REJECT-REASON.
109400     MOVE CARR-IN-REC         TO CERR-RAW-RECORD.
109500     WRITE COMEDERR-REC.
109600 0790-EXIT.
109700     EXIT.
109800
109900 0800-WRITE-TRAILER.
110000     MOVE "0800-WRITE-TRAILER" TO PARA-NAME.
110100     MOVE SPACES TO COMM-RECORD.
110200     SET COMM-TRAILER-RECORD TO TRUE.
110300     MOVE WS-RECS-VALID   TO COMM-TRLR-RECORD-COUNT.
110400     MOVE WS-AMOUNT-TOTAL TO COMM-TRLR-AMOUNT-TOTAL.
110500     WRITE COMM-RECORD.
110600 0800-EXIT.
110700     EXIT.
110800
110900 0900-PRINT-STATISTICS.
111000     MOVE "0900-PRINT-STATISTICS" TO PARA-NAME.
111100     MOVE WS-AMOUNT-TOTAL TO AVG-WORK-TOTAL.
111200     MOVE WS-AMOUNT-COUNT TO AVG-WORK-COUNT.
111300     CALL "AVGCALC" USING AVG-WORK-TOTAL, AVG-WORK-COUNT,
111400                          AVG-WORK-RESULT.
111500     MOVE AVG-WORK-RESULT TO WS-AMOUNT-AVERAGE.
111600
111700     MOVE WS-HDG-1 TO SYSOUT-REC.
111800     WRITE SYSOUT-REC AFTER ADVANCING TOP-OF-FORM.
111900     MOVE WS-DETECTED-CARRIER TO WS-HDG-CARRIER.
112000     MOVE WS-HDG-2 TO SYSOUT-REC.
112100     WRITE SYSOUT-REC AFTER ADVANCING 2 LINES.
112200     MOVE WS-BLANK-LINE TO SYSOUT-REC.
112300     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
112400
112500     MOVE "RECORDS READ" TO WS-DTL-LABEL.
112600     MOVE WS-RECS-READ TO WS-DTL-VALUE.
112700     MOVE WS-DETAIL-LINE TO SYSOUT-REC.
112800     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
112900
113000     MOVE "RECORDS VALID / WRITTEN TO COMNORM" TO WS-DTL-LABEL.
113100     MOVE WS-RECS-VALID TO WS-DTL-VALUE.
113200     MOVE WS-DETAIL-LINE TO SYSOUT-REC.
113300     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
113400
113500     MOVE "RECORDS REJECTED / WRITTEN TO COMEDERR"
113600                                 TO WS-DTL-LABEL.
113700     MOVE WS-RECS-REJECTED TO WS-DTL-VALUE.
113800     MOVE WS-DETAIL-LINE TO SYSOUT-REC.
113900     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
114000
114100     MOVE "DISTINCT POLICY NUMBERS" TO WS-DTL-LABEL.
114200     MOVE WS-DISTINCT-POLICY-CNT TO WS-DTL-VALUE.
114300     MOVE WS-DETAIL-LINE TO SYSOUT-REC.
114400     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
114500
114600     MOVE "DISTINCT MEMBER IDS" TO WS-DTL-LABEL.
114700     MOVE WS-DISTINCT-MEMBER-CNT TO WS-DTL-VALUE.
114800     MOVE WS-DETAIL-LINE TO SYSOUT-REC.
114900     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
115000
115100     MOVE "DISTINCT ASSIGNED AGENTS" TO WS-DTL-LABEL.
115200     MOVE WS-DISTINCT-AGENT-CNT TO WS-DTL-VALUE.
115300     MOVE WS-DETAIL-LINE TO SYSOUT-REC.
115400     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
115500
115600     IF DATE-RANGE-IS-SET
115700         MOVE WS-EARLIEST-PAYMENT-DATE TO WS-DTLD-VALUE
115800     ELSE
115900         MOVE SPACES                   TO WS-DTLD-VALUE.
116000     MOVE "EARLIEST VALID PAYMENT DATE" TO WS-DTLD-LABEL.
116100     MOVE WS-DETAIL-LINE-DATE TO SYSOUT-REC.
116200     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
116300
116400     IF DATE-RANGE-IS-SET
116500         MOVE WS-LATEST-PAYMENT-DATE   TO WS-DTLD-VALUE
116600     ELSE
116700         MOVE SPACES                   TO WS-DTLD-VALUE.
116800     MOVE "LATEST VALID PAYMENT DATE" TO WS-DTLD-LABEL.
116900     MOVE WS-DETAIL-LINE-DATE TO SYSOUT-REC.
117000     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
117100
117200     MOVE "AVERAGE COMMISSION AMOUNT" TO WS-DTLA-LABEL.
117300     MOVE WS-AMOUNT-AVERAGE TO WS-DTLA-VALUE.
117400     MOVE WS-DETAIL-LINE-AMT TO SYSOUT-REC.
117500     WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
117600
117700     PERFORM 0910-PRINT-TYPE-COUNTS THRU 0910-EXIT
117800         VARYING WS-TYPE-IDX FROM 1 BY 1
117900         UNTIL WS-TYPE-IDX > 5.
118000 0900-EXIT.
118100     EXIT.
118200
118300 0910-PRINT-TYPE-COUNTS.
118400     IF WS-TYPE-COUNT-QTY(WS-TYPE-IDX) > ZERO
118500         MOVE SPACES TO WS-DTL-LABEL
118600         STRING "TRANSACTION TYPE " DELIMITED BY SIZE
118700                WS-TYPE-COUNT-NAME(WS-TYPE-IDX)
118800                                 DELIMITED BY SPACE
118900             INTO WS-DTL-LABEL
119000         MOVE WS-TYPE-COUNT-QTY(WS-TYPE-IDX) TO WS-DTL-VALUE
119100         MOVE WS-DETAIL-LINE TO SYSOUT-REC
119200         WRITE SYSOUT-REC AFTER ADVANCING 1 LINE.
119300 0910-EXIT.
119400     EXIT.
119500
119600 0950-CLOSE-FILES.
119700     MOVE "0950-CLOSE-FILES" TO PARA-NAME.
119800     CLOSE CARRIN.
119900     CLOSE COMNORM.
120000     CLOSE COMEDERR.
120100     CLOSE SYSOUT.
120200 0950-EXIT.
120300     EXIT.
120400
120500* SHOP-STANDARD HARD ABEND - FORCES A REAL 0C7 SO OPERATIONS
120600* SEES SOMETHING OTHER THAN A CLEAN RETURN CODE.
120700 9999-ABEND.
120800     MOVE "9999-ABEND" TO PARA-NAME.
120900     DISPLAY "COMEDIT ABEND - " ABEND-REASON.
121000     DISPLAY "  EXPECTED - " EXPECTED-VAL.
121100     DISPLAY "  ACTUAL   - " ACTUAL-VAL.
121200     DIVIDE ONE-VAL BY ZERO-VAL GIVING ZERO-VAL.
121300 9999-EXIT.
121400     EXIT.
