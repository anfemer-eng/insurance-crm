000100 IDENTIFICATION DIVISION.
000200************************************************************************
000300 PROGRAM-ID.  COMXPRT.
000400 AUTHOR. J SANTOS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/30/94.
000700 DATE-COMPILED. 08/30/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900************************************************************************
001000* CHANGE LOG
001100* 08/30/94  JRS  TKT-0603  ORIGINAL - TABULAR EXPORT OF THE       TKT-0603
001200*                          MASTER COMMISSION REPOSITORY FOR THE   TKT-0603
001300*                          FINANCE DEPARTMENT'S SPREADSHEET LOAD. TKT-0603
001400*                          OPTIONAL CARRIER FILTER ON THE         TKT-0603
001500*                          XPRTCARD CONTROL RECORD - BLANK MEANS  TKT-0603
001600*                          EXPORT EVERY CARRIER ON FILE.          TKT-0603
001700* 02/14/95  JRS  TKT-0699  AN EMPTY REPOSITORY NO LONGER ABENDS - TKT-0699
001800*                          WRITES A ZERO-RECORD EXPORT FILE.      TKT-0699
001900* 11/06/98  JRS  TKT-0910  Y2K SWEEP - DATES ARE COPIED THROUGH   TKT-0910
002000*                          AS-IS FROM COMMREC (CCYY-MM-DD), NO    TKT-0910
002100*                          WINDOWING LOGIC EXISTS HERE, NO CHANGE TKT-0910
002200*                          REQUIRED, LOGGED FOR THE AUDIT.        TKT-0910
002300* 05/18/09  MPC  TKT-1401  ADDED AGENT-NAME FILTER AND AN         TKT-1401
002400*                          OPTIONAL RECORD-COUNT LIMIT TO THE     TKT-1401
002500*                          XPRTCARD CONTROL RECORD.  SCANNED      TKT-1401
002600*                          RECORDS ARE NOW STAGED IN A WORK       TKT-1401
002700*                          TABLE AND SORTED DESCENDING BY         TKT-1401
002800*                          UPLOAD-DATE (RESTATED FROM THE         TKT-1401
002900*                          COMLIST INSERTION-SORT IDIOM) BEFORE   TKT-1401
003000*                          THE EXPORT FILE IS WRITTEN, SO THE     TKT-1401
003100*                          NEWEST UPLOADS SORT FIRST FOR          TKT-1401
003200*                          FINANCE.                               TKT-1401
003300* 05/18/09  MPC  TKT-1402  A STRAY FILLER LEFT OVER FROM THE      TKT-1402
003400*                          09/94 PICTURE-WIDTH CLEANUP HAD        TKT-1402
003500*                          LANDED AFTER GOBACK IN THE PROCEDURE   TKT-1402
003600*                          DIVISION - DELETED, IT DUPLICATED THE  TKT-1402
003700*                          WORKING-STORAGE FILLER ABOVE.          TKT-1402
003800* 06/09/09  MPC  TKT-1408  EXPORT AMOUNT COLUMN NOW EDITS WITH A  TKT-1408
003900*                          LEADING DOLLAR SIGN PER THE REPORT     TKT-1408
004000*                          LAYOUT STANDARD - WIDENED THE HEADING  TKT-1408
004100*                          REDEFINES BY ONE BYTE TO MATCH.        TKT-1408
004200************************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT XPRTCARD ASSIGN TO UT-S-XPRTCARD
005300         FILE STATUS IS WS-XPRTCARD-STATUS.
005400     SELECT COMMSTR  ASSIGN TO UT-S-COMMSTR
005500         FILE STATUS IS WS-COMMSTR-STATUS.
005600     SELECT COMEXP   ASSIGN TO UT-S-COMEXP
005700         FILE STATUS IS WS-COMEXP-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  XPRTCARD
006300     RECORDING MODE F
006400     LABEL RECORDS STANDARD
006500     BLOCK CONTAINS 0 RECORDS.
006600 01  XPRT-CARD-REC.
006700     05  XPRT-CARRIER-FILTER        PIC X(10).
006800     05  XPRT-AGENT-FILTER          PIC X(30).
006900     05  XPRT-LIMIT-COUNT           PIC 9(05).
007000     05  FILLER                     PIC X(35).
007100
007200* ALTERNATE ONE-FIELD VIEW OF THE CONTROL CARD USED ONLY TO ECHO
007300* THE RAW CARD IMAGE TO SYSOUT AT STARTUP (SEE 0100-INITIALIZE).
007400 01  XPRT-CARD-TEXT REDEFINES XPRT-CARD-REC.
007500     05  FILLER                     PIC X(80).
007600
007700 FD  COMMSTR
007800     RECORDING MODE F
007900     LABEL RECORDS STANDARD
008000     BLOCK CONTAINS 0 RECORDS.
008100     COPY COMMREC.
008200
008300 FD  COMEXP
008400     RECORDING MODE F
008500     LABEL RECORDS OMITTED
008600     BLOCK CONTAINS 0 RECORDS.
008700 01  COMEXP-REC.
008800     05  XREC-POLICY-NUMBER         PIC X(20).
008900     05  FILLER                     PIC X(01) VALUE SPACES.
009000     05  XREC-MEMBER-ID             PIC X(20).
009100     05  FILLER                     PIC X(01) VALUE SPACES.
009200     05  XREC-MEMBER-NAME           PIC X(30).
009300     05  FILLER                     PIC X(01) VALUE SPACES.
009400     05  XREC-TRANSACTION-TYPE      PIC X(15).
009500     05  FILLER                     PIC X(01) VALUE SPACES.
009600     05  XREC-PAYMENT-DATE          PIC X(10).
009700     05  FILLER                     PIC X(01) VALUE SPACES.
009800     05  XREC-AMOUNT                PIC $Z,ZZZ,ZZ9.99-.
009900     05  FILLER                     PIC X(01) VALUE SPACES.
010000     05  XREC-CARRIER-NAME          PIC X(10).
010100     05  FILLER                     PIC X(01) VALUE SPACES.
010200     05  XREC-ASSIGNED-AGENT-NAME   PIC X(30).
010300     05  FILLER                     PIC X(01) VALUE SPACES.
010400
010500* ALTERNATE VIEW OF THE EXPORT RECORD USED ONLY BY 0110-BUILD-
010600* COLUMN-HEADING TO LAY THE COLUMN TITLES OVER THE SAME PICTURE.
010700 01  COMEXP-HDG-REC REDEFINES COMEXP-REC.
010800     05  XHDG-POLICY-NUMBER         PIC X(21).
010900     05  XHDG-MEMBER-ID             PIC X(21).
011000     05  XHDG-MEMBER-NAME           PIC X(31).
011100     05  XHDG-TRANSACTION-TYPE      PIC X(16).
011200     05  XHDG-PAYMENT-DATE          PIC X(11).
011300     05  XHDG-AMOUNT                PIC X(15).
011400     05  XHDG-CARRIER-NAME          PIC X(11).
011500     05  XHDG-ASSIGNED-AGENT-NAME   PIC X(31).
011600
011700 WORKING-STORAGE SECTION.
011800     COPY ABENDREC.
011900
012000     05  FILLER                    PIC X(01) VALUE SPACES.
012100 01  WS-FILE-STATUS-FLDS.
012200     05  WS-XPRTCARD-STATUS         PIC X(02) VALUE SPACES.
012300     05  WS-COMMSTR-STATUS          PIC X(02) VALUE SPACES.
012400     05  WS-COMEXP-STATUS           PIC X(02) VALUE SPACES.
012500     05  FILLER                     PIC X(10) VALUE SPACES.
012600
012700 01  WS-SWITCHES.
012800     05  WS-COMMSTR-EOF-SW          PIC X(01) VALUE "N".
012900         88  COMMSTR-EOF            VALUE "Y".
013000         88  COMMSTR-MORE           VALUE "N".
013100     05  WS-REPOSITORY-EMPTY-SW     PIC X(01) VALUE "N".
013200         88  REPOSITORY-IS-EMPTY    VALUE "Y".
013300     05  WS-EXPORT-TABLE-FULL-SW    PIC X(01) VALUE "N".
013400     05  FILLER                     PIC X(10) VALUE SPACES.
013500
013600 01  WS-COUNTERS.
013700     05  WS-RECS-SCANNED            PIC 9(7) COMP VALUE ZERO.
013800     05  WS-RECS-EXPORTED           PIC 9(7) COMP VALUE ZERO.
013900
014000* ALTERNATE ZONED-DISPLAY VIEW OF THE SCAN/EXPORT COUNTERS FOR A
014100* QUICK CONSOLE DISPLAY WITHOUT DISTURBING THE COMP FIELDS.
014200     05  FILLER                    PIC X(01) VALUE SPACES.
014300 01  WS-COUNTERS-EDIT REDEFINES WS-COUNTERS.
014400     05  FILLER                    PIC X(08).
014500
014600* SCANNED RECORDS THAT PASS THE CARRIER/AGENT FILTER ARE STAGED
014700* HERE SO THEY CAN BE SORTED DESCENDING BY UPLOAD-DATE BEFORE
014800* COMEXP IS WRITTEN.  CAPACITY IS A FIXED 2000 ENTRIES - SEE
014900* 0405-STORE-EXPORT-ENTRY FOR THE OVERFLOW GUARD.
015000     05  FILLER                    PIC X(01) VALUE SPACES.
015100 01  WS-EXPORT-TABLE.
015200     05  WS-EXPORT-CNT              PIC 9(4) COMP VALUE ZERO.
015300     05  WS-EXPORT-ENTRY OCCURS 2000 TIMES
015400             INDEXED BY WS-EXP-IDX.
015500         10  WS-EXP-UPLOAD-DATE       PIC X(10) VALUE SPACES.
015600         10  WS-EXP-POLICY-NUMBER     PIC X(20) VALUE SPACES.
015700         10  WS-EXP-MEMBER-ID         PIC X(20) VALUE SPACES.
015800         10  WS-EXP-MEMBER-NAME       PIC X(30) VALUE SPACES.
015900         10  WS-EXP-TRANSACTION-TYPE  PIC X(15) VALUE SPACES.
016000         10  WS-EXP-PAYMENT-DATE      PIC X(10) VALUE SPACES.
016100         10  WS-EXP-AMOUNT            PIC S9(7)V99 COMP-3
016200                                                   VALUE ZERO.
016300         10  WS-EXP-CARRIER-NAME      PIC X(10) VALUE SPACES.
016400         10  WS-EXP-AGENT-NAME        PIC X(30) VALUE SPACES.
016500
016600* INSERTION-SORT WORK AREA - ONE ENTRY WIDE, HOLDS THE KEY BEING
016700* POSITIONED WHILE THE TABLE SHIFTS DOWN AROUND IT.  RESTATED
016800* FROM THE COMLIST DESCENDING-SORT PARAGRAPHS (SEE COMLIST
016900* 0500-SORT-CARRIER-TABLE) FOR AN ASCENDING/DESCENDING DATE KEY.
017000     05  FILLER                    PIC X(01) VALUE SPACES.
017100 01  SORT-WORK-FLDS.
017200     05  SORT-HOLD-UPLOAD-DATE      PIC X(10) VALUE SPACES.
017300     05  SORT-HOLD-POLICY-NUMBER    PIC X(20) VALUE SPACES.
017400     05  SORT-HOLD-MEMBER-ID        PIC X(20) VALUE SPACES.
017500     05  SORT-HOLD-MEMBER-NAME      PIC X(30) VALUE SPACES.
017600     05  SORT-HOLD-TRANSACTION-TYPE PIC X(15) VALUE SPACES.
017700     05  SORT-HOLD-PAYMENT-DATE     PIC X(10) VALUE SPACES.
017800     05  SORT-HOLD-AMOUNT           PIC S9(7)V99 COMP-3
017900                                                   VALUE ZERO.
018000     05  SORT-HOLD-CARRIER-NAME     PIC X(10) VALUE SPACES.
018100     05  SORT-HOLD-AGENT-NAME       PIC X(30) VALUE SPACES.
018200     05  SORT-OUTER-SUB             PIC 9(4) COMP VALUE ZERO.
018300     05  SORT-INNER-SUB             PIC 9(4) COMP VALUE ZERO.
018400
018500* XPRT-LIMIT-COUNT ON THE CONTROL CARD, IF NUMERIC AND NON-ZERO,
018600* CAPS THE NUMBER OF SORTED ENTRIES 0600-WRITE-EXPORT-RECORDS
018700* ACTUALLY WRITES TO COMEXP.  ZERO OR SPACES MEANS NO LIMIT.
018800     05  FILLER                    PIC X(01) VALUE SPACES.
018900 01  WS-EXPORT-LIMIT-FLDS.
019000     05  WS-EXPORT-LIMIT-ACTIVE-SW  PIC X(01) VALUE "N".
019100         88  EXPORT-LIMIT-ACTIVE    VALUE "Y".
019200     05  WS-WRITE-SUB               PIC 9(4) COMP VALUE ZERO.
019300
019400 PROCEDURE DIVISION.
019500 0000-MAINLINE.
019600     MOVE "0000-MAINLINE" TO PARA-NAME.
019700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
019800     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
019900     IF NOT REPOSITORY-IS-EMPTY
020000         PERFORM 0300-READ-COMMSTR THRU 0300-EXIT
020100         PERFORM 0400-PROCESS-REC THRU 0400-EXIT
020200             UNTIL COMMSTR-EOF
020300         PERFORM 0500-SORT-EXPORT-TABLE THRU 0500-EXIT.
020400     PERFORM 0600-WRITE-EXPORT-RECORDS THRU 0600-EXIT.
020500     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
020600     DISPLAY "COMXPRT - " WS-RECS-SCANNED " SCANNED, "
020700             WS-RECS-EXPORTED " EXPORTED.".
020800     GOBACK.
020900
021000 0100-INITIALIZE.
021100     MOVE "0100-INITIALIZE" TO PARA-NAME.
021200     MOVE ZERO TO WS-RECS-SCANNED WS-RECS-EXPORTED WS-EXPORT-CNT.
021300     MOVE "N" TO WS-EXPORT-TABLE-FULL-SW WS-EXPORT-LIMIT-ACTIVE-SW.
021400     OPEN INPUT XPRTCARD.
021500     IF WS-XPRTCARD-STATUS NOT = "00"
021600         MOVE "CANNOT OPEN EXPORT CONTROL CARD" TO ABEND-REASON
021700         MOVE "00"               TO EXPECTED-VAL
021800         MOVE WS-XPRTCARD-STATUS TO ACTUAL-VAL
021900         PERFORM 9999-ABEND THRU 9999-EXIT.
022000     READ XPRTCARD INTO XPRT-CARD-REC.
022100     IF WS-XPRTCARD-STATUS NOT = "00"
022200         MOVE "CANNOT READ EXPORT CONTROL CARD" TO ABEND-REASON
022300         MOVE "00"               TO EXPECTED-VAL
022400         MOVE WS-XPRTCARD-STATUS TO ACTUAL-VAL
022500         PERFORM 9999-ABEND THRU 9999-EXIT.
022600     CLOSE XPRTCARD.
022700     DISPLAY "COMXPRT - CONTROL CARD: " XPRT-CARD-TEXT.
022800* RULE - AN N-LIMIT IS HONORED ONLY WHEN PUNCHED NUMERIC AND
022900* GREATER THAN ZERO; SPACES OR ZERO MEANS EXPORT EVERY MATCHING
023000* RECORD (SEE 0600-WRITE-EXPORT-RECORDS).
023100     IF XPRT-LIMIT-COUNT NUMERIC AND XPRT-LIMIT-COUNT > ZERO
023200         SET EXPORT-LIMIT-ACTIVE TO TRUE.
023300 0100-EXIT.
023400     EXIT.
023500
023600 0200-OPEN-FILES.
023700     MOVE "0200-OPEN-FILES" TO PARA-NAME.
023800     OPEN OUTPUT COMEXP.
023900     PERFORM 0110-BUILD-COLUMN-HEADING THRU 0110-EXIT.
024000     OPEN INPUT COMMSTR.
024100     IF WS-COMMSTR-STATUS = "35"
024200         SET REPOSITORY-IS-EMPTY TO TRUE
024300     ELSE
024400     IF WS-COMMSTR-STATUS NOT = "00"
024500         MOVE "CANNOT OPEN MASTER REPOSITORY" TO ABEND-REASON
024600         MOVE "00"              TO EXPECTED-VAL
024700         MOVE WS-COMMSTR-STATUS TO ACTUAL-VAL
024800         PERFORM 9999-ABEND THRU 9999-EXIT.
024900 0200-EXIT.
025000     EXIT.
025100
025200 0110-BUILD-COLUMN-HEADING.
025300     MOVE SPACES TO COMEXP-HDG-REC.
025400     MOVE "POLICY_NUMBER"    TO XHDG-POLICY-NUMBER.
025500     MOVE "MEMBER_ID"        TO XHDG-MEMBER-ID.
025600     MOVE "MEMBER_NAME"      TO XHDG-MEMBER-NAME.
025700     MOVE "TRANSACTION_TYPE" TO XHDG-TRANSACTION-TYPE.
025800     MOVE "PAYMENT_DATE"     TO XHDG-PAYMENT-DATE.
025900     MOVE "AMOUNT"           TO XHDG-AMOUNT.
026000     MOVE "CARRIER_NAME"     TO XHDG-CARRIER-NAME.
026100     MOVE "ASSIGNED_AGENT"   TO XHDG-ASSIGNED-AGENT-NAME.
026200     WRITE COMEXP-REC.
026300 0110-EXIT.
026400     EXIT.
026500
026600 0300-READ-COMMSTR.
026700     MOVE "0300-READ-COMMSTR" TO PARA-NAME.
026800     READ COMMSTR INTO COMM-RECORD
026900         AT END
027000             SET COMMSTR-EOF TO TRUE.
027100     IF NOT COMMSTR-EOF
027200         ADD 1 TO WS-RECS-SCANNED.
027300 0300-EXIT.
027400     EXIT.
027500
027600* RULE - RETRIEVE BY CARRIER / BY AGENT.  BOTH FILTERS ON
027700* XPRTCARD ARE OPTIONAL AND COMBINE WITH AND - A BLANK FILTER
027800* MATCHES EVERYTHING.  A RECORD PASSING BOTH TESTS IS STAGED
027900* INTO WS-EXPORT-TABLE, NOT WRITTEN DIRECTLY - THE FILE IS NOT
028000* WRITTEN UNTIL THE TABLE HAS BEEN SORTED DESCENDING BY
028100* UPLOAD-DATE (RULE - RETRIEVE ALL/BY CARRIER/BY AGENT ORDERING).
028200 0400-PROCESS-REC.
028300     MOVE "0400-PROCESS-REC" TO PARA-NAME.
028400     IF (XPRT-CARRIER-FILTER = SPACES
028500        OR XPRT-CARRIER-FILTER = COMM-CARRIER-NAME)
028600        AND (XPRT-AGENT-FILTER = SPACES
028700        OR XPRT-AGENT-FILTER = COMM-ASSIGNED-AGENT-NAME)
028800         PERFORM 0405-STORE-EXPORT-ENTRY THRU 0405-EXIT.
028900     PERFORM 0300-READ-COMMSTR THRU 0300-EXIT.
029000 0400-EXIT.
029100     EXIT.
029200
029300* THE STAGING TABLE IS A FIXED 2000 ENTRIES.  A REPOSITORY WITH
029400* MORE MATCHING RECORDS THAN THAT LOGS A WARNING AND STOPS
029500* STAGING NEW ONES - SAME OVERFLOW-GUARD IDIOM AS THE DISTINCT-
029600* VALUE TABLES IN COMEDIT (SEE THE 02/09/07 COMEDIT CHANGE LOG).
029700 0405-STORE-EXPORT-ENTRY.
029800     MOVE "0405-STORE-EXPORT-ENTRY" TO PARA-NAME.
029900     IF WS-EXPORT-TABLE-FULL-SW = "Y"
030000         GO TO 0405-EXIT.
030100     IF WS-EXPORT-CNT NOT < 2000
030200         MOVE "Y" TO WS-EXPORT-TABLE-FULL-SW
030300         DISPLAY "COMXPRT - EXPORT TABLE FULL, RECORD SKIPPED."
030400         GO TO 0405-EXIT.
030500     ADD 1 TO WS-EXPORT-CNT.
030600     SET WS-EXP-IDX TO WS-EXPORT-CNT.
030700     MOVE COMM-UPLOAD-DATE         TO
030800         WS-EXP-UPLOAD-DATE(WS-EXP-IDX).
030900     MOVE COMM-POLICY-NUMBER       TO
031000         WS-EXP-POLICY-NUMBER(WS-EXP-IDX).
031100     MOVE COMM-MEMBER-ID           TO
031200         WS-EXP-MEMBER-ID(WS-EXP-IDX).
031300     MOVE COMM-MEMBER-NAME         TO
031400         WS-EXP-MEMBER-NAME(WS-EXP-IDX).
031500     MOVE COMM-TRANSACTION-TYPE    TO
031600         WS-EXP-TRANSACTION-TYPE(WS-EXP-IDX).
031700     MOVE COMM-PAYMENT-DATE        TO
031800         WS-EXP-PAYMENT-DATE(WS-EXP-IDX).
031900     MOVE COMM-AMOUNT              TO WS-EXP-AMOUNT(WS-EXP-IDX).
032000     MOVE COMM-CARRIER-NAME        TO
032100         WS-EXP-CARRIER-NAME(WS-EXP-IDX).
032200     MOVE COMM-ASSIGNED-AGENT-NAME TO
032300         WS-EXP-AGENT-NAME(WS-EXP-IDX).
032400 0405-EXIT.
032500     EXIT.
032600
032700* RULE - RETRIEVE ALL/BY CARRIER/BY AGENT ARE ALL ORDERED
032800* DESCENDING BY UPLOAD-DATE.  DESCENDING-BY-DATE INSERTION SORT,
032900* RESTATED FROM THE COMLIST DESCENDING-BY-AMOUNT SORT (SEE
033000* COMLIST 0500-SORT-CARRIER-TABLE) WITH UPLOAD-DATE AS THE KEY.
033100 0500-SORT-EXPORT-TABLE.
033200     MOVE "0500-SORT-EXPORT-TABLE" TO PARA-NAME.
033300     IF WS-EXPORT-CNT < 2
033400         GO TO 0500-EXIT.
033500     PERFORM 0510-EXPORT-OUTER-PASS THRU 0510-EXIT
033600         VARYING SORT-OUTER-SUB FROM 2 BY 1
033700         UNTIL SORT-OUTER-SUB > WS-EXPORT-CNT.
033800 0500-EXIT.
033900     EXIT.
034000
034100 0510-EXPORT-OUTER-PASS.
034200     SET WS-EXP-IDX TO SORT-OUTER-SUB.
034300     MOVE WS-EXP-UPLOAD-DATE(WS-EXP-IDX)      TO
034400         SORT-HOLD-UPLOAD-DATE.
034500     MOVE WS-EXP-POLICY-NUMBER(WS-EXP-IDX)    TO
034600         SORT-HOLD-POLICY-NUMBER.
034700     MOVE WS-EXP-MEMBER-ID(WS-EXP-IDX)        TO
034800         SORT-HOLD-MEMBER-ID.
034900     MOVE WS-EXP-MEMBER-NAME(WS-EXP-IDX)      TO
035000         SORT-HOLD-MEMBER-NAME.
035100     MOVE WS-EXP-TRANSACTION-TYPE(WS-EXP-IDX) TO
035200         SORT-HOLD-TRANSACTION-TYPE.
035300     MOVE WS-EXP-PAYMENT-DATE(WS-EXP-IDX)     TO
035400         SORT-HOLD-PAYMENT-DATE.
035500     MOVE WS-EXP-AMOUNT(WS-EXP-IDX)           TO SORT-HOLD-AMOUNT.
035600     MOVE WS-EXP-CARRIER-NAME(WS-EXP-IDX)     TO
035700         SORT-HOLD-CARRIER-NAME.
035800     MOVE WS-EXP-AGENT-NAME(WS-EXP-IDX)       TO
035900         SORT-HOLD-AGENT-NAME.
036000     MOVE SORT-OUTER-SUB TO SORT-INNER-SUB.
036100
036200     PERFORM 0520-EXPORT-SHIFT-DOWN THRU 0520-EXIT
036300         UNTIL SORT-INNER-SUB < 2
036400            OR WS-EXP-UPLOAD-DATE(SORT-INNER-SUB - 1)
036500                   >= SORT-HOLD-UPLOAD-DATE.
036600
036700     SET WS-EXP-IDX TO SORT-INNER-SUB.
036800     MOVE SORT-HOLD-UPLOAD-DATE      TO
036900         WS-EXP-UPLOAD-DATE(WS-EXP-IDX).
037000     MOVE SORT-HOLD-POLICY-NUMBER    TO
037100         WS-EXP-POLICY-NUMBER(WS-EXP-IDX).
037200     MOVE SORT-HOLD-MEMBER-ID        TO
037300         WS-EXP-MEMBER-ID(WS-EXP-IDX).
037400     MOVE SORT-HOLD-MEMBER-NAME      TO
037500         WS-EXP-MEMBER-NAME(WS-EXP-IDX).
037600     MOVE SORT-HOLD-TRANSACTION-TYPE TO
037700         WS-EXP-TRANSACTION-TYPE(WS-EXP-IDX).
037800     MOVE SORT-HOLD-PAYMENT-DATE     TO
037900         WS-EXP-PAYMENT-DATE(WS-EXP-IDX).
038000     MOVE SORT-HOLD-AMOUNT           TO WS-EXP-AMOUNT(WS-EXP-IDX).
038100     MOVE SORT-HOLD-CARRIER-NAME     TO
038200         WS-EXP-CARRIER-NAME(WS-EXP-IDX).
038300     MOVE SORT-HOLD-AGENT-NAME       TO
038400         WS-EXP-AGENT-NAME(WS-EXP-IDX).
038500 0510-EXIT.
038600     EXIT.
038700
038800 0520-EXPORT-SHIFT-DOWN.
038900     SET WS-EXP-IDX TO SORT-INNER-SUB.
039000     MOVE WS-EXP-UPLOAD-DATE(WS-EXP-IDX - 1)      TO
039100         WS-EXP-UPLOAD-DATE(WS-EXP-IDX).
039200     MOVE WS-EXP-POLICY-NUMBER(WS-EXP-IDX - 1)    TO
039300         WS-EXP-POLICY-NUMBER(WS-EXP-IDX).
039400     MOVE WS-EXP-MEMBER-ID(WS-EXP-IDX - 1)        TO
039500         WS-EXP-MEMBER-ID(WS-EXP-IDX).
039600     MOVE WS-EXP-MEMBER-NAME(WS-EXP-IDX - 1)      TO
039700         WS-EXP-MEMBER-NAME(WS-EXP-IDX).
039800     MOVE WS-EXP-TRANSACTION-TYPE(WS-EXP-IDX - 1) TO
039900         WS-EXP-TRANSACTION-TYPE(WS-EXP-IDX).
040000     MOVE WS-EXP-PAYMENT-DATE(WS-EXP-IDX - 1)     TO
040100         WS-EXP-PAYMENT-DATE(WS-EXP-IDX).
040200     MOVE WS-EXP-AMOUNT(WS-EXP-IDX - 1)           TO
040300         WS-EXP-AMOUNT(WS-EXP-IDX).
040400     MOVE WS-EXP-CARRIER-NAME(WS-EXP-IDX - 1)     TO
040500         WS-EXP-CARRIER-NAME(WS-EXP-IDX).
040600     MOVE WS-EXP-AGENT-NAME(WS-EXP-IDX - 1)       TO
040700         WS-EXP-AGENT-NAME(WS-EXP-IDX).
040800     SUBTRACT 1 FROM SORT-INNER-SUB.
040900 0520-EXIT.
041000     EXIT.
041100
041200* RULE - RETRIEVE ALL, OPTIONALLY LIMITED TO THE FIRST N.  THE
041300* TABLE IS ALREADY SORTED DESCENDING BY UPLOAD-DATE, SO WRITING
041400* ONLY THE FIRST WS-WRITE-SUB ENTRIES GIVES THE N MOST RECENTLY
041500* UPLOADED RECORDS THAT MATCHED THE FILTER.
041600 0600-WRITE-EXPORT-RECORDS.
041700     MOVE "0600-WRITE-EXPORT-RECORDS" TO PARA-NAME.
041800     IF WS-EXPORT-CNT = ZERO
041900         GO TO 0600-EXIT.
042000     IF EXPORT-LIMIT-ACTIVE AND XPRT-LIMIT-COUNT < WS-EXPORT-CNT
042100         MOVE XPRT-LIMIT-COUNT TO WS-WRITE-SUB
042200     ELSE
042300         MOVE WS-EXPORT-CNT TO WS-WRITE-SUB.
042400     PERFORM 0610-WRITE-ONE-EXPORT-LINE THRU 0610-EXIT
042500         VARYING WS-EXP-IDX FROM 1 BY 1
042600         UNTIL WS-EXP-IDX > WS-WRITE-SUB.
042700 0600-EXIT.
042800     EXIT.
042900
043000 0610-WRITE-ONE-EXPORT-LINE.
043100     MOVE SPACES TO COMEXP-REC.
043200     MOVE WS-EXP-POLICY-NUMBER(WS-EXP-IDX)    TO XREC-POLICY-NUMBER.
043300     MOVE WS-EXP-MEMBER-ID(WS-EXP-IDX)        TO XREC-MEMBER-ID.
043400     MOVE WS-EXP-MEMBER-NAME(WS-EXP-IDX)      TO XREC-MEMBER-NAME.
043500     MOVE WS-EXP-TRANSACTION-TYPE(WS-EXP-IDX) TO
043600         XREC-TRANSACTION-TYPE.
043700     MOVE WS-EXP-PAYMENT-DATE(WS-EXP-IDX)     TO XREC-PAYMENT-DATE.
043800     MOVE WS-EXP-AMOUNT(WS-EXP-IDX)           TO XREC-AMOUNT.
043900     MOVE WS-EXP-CARRIER-NAME(WS-EXP-IDX)     TO XREC-CARRIER-NAME.
044000     MOVE WS-EXP-AGENT-NAME(WS-EXP-IDX)       TO
044100         XREC-ASSIGNED-AGENT-NAME.
044200     WRITE COMEXP-REC.
044300     ADD 1 TO WS-RECS-EXPORTED.
044400 0610-EXIT.
044500     EXIT.
044600
044700 0900-CLOSE-FILES.
044800     MOVE "0900-CLOSE-FILES" TO PARA-NAME.
044900     IF NOT REPOSITORY-IS-EMPTY
045000         CLOSE COMMSTR.
045100     CLOSE COMEXP.
045200 0900-EXIT.
045300     EXIT.
045400
045500 9999-ABEND.
045600     MOVE "9999-ABEND" TO PARA-NAME.
045700     DISPLAY "COMXPRT ABEND - " ABEND-REASON.
045800     DISPLAY "  EXPECTED - " EXPECTED-VAL.
045900     DISPLAY "  ACTUAL   - " ACTUAL-VAL.
046000     DIVIDE ONE-VAL BY ZERO-VAL GIVING ZERO-VAL.
046100 9999-EXIT.
046200     EXIT.
