000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  AVGCALC.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  03/14/94  RH   TKT-0552  ORIGINAL - ROUNDED AVERAGE-AMOUNT     TKT-0552
001200*                           CALC FOR THE PER-FILE COMMISSION      TKT-0552
001300*                           STATISTICS STEP IN COMEDIT.           TKT-0552
001400*  09/02/94  RH   TKT-0611  GUARD AGAINST A ZERO RECORD COUNT SO  TKT-0611
001500*                           A FILE WITH NO AMOUNT-BEARING         TKT-0611
001600*                           RECORDS DOES NOT ABEND WITH A 0C7.    TKT-0611
001700*  11/06/98  JRS  TKT-0910  Y2K SWEEP - NO DATE FIELDS IN THIS    TKT-0910
001800*                           MODULE, NO CHANGE REQUIRED, LOGGED    TKT-0910
001900*                           FOR THE AUDIT.                        TKT-0910
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 INPUT-OUTPUT SECTION.
002600
002700 DATA DIVISION.
002800 FILE SECTION.
002900
003000 WORKING-STORAGE SECTION.
003100 01  FILLER                       PIC X(01).
003200
003300 LINKAGE SECTION.
003400 01  AVG-CALC-REC.
003500     05  AVG-AMOUNT-TOTAL         PIC S9(9)V99 COMP-3.
003600     05  AVG-AMOUNT-COUNT         PIC 9(7) COMP.
003700     05  AVG-AMOUNT-RESULT        PIC S9(7)V99 COMP-3.
003800
003900 PROCEDURE DIVISION USING AVG-CALC-REC.
004000 100-CALC-AVERAGE.
004100     IF AVG-AMOUNT-COUNT = ZERO
004200         MOVE ZERO TO AVG-AMOUNT-RESULT
004300         GO TO 100-EXIT.
004400
004500     COMPUTE AVG-AMOUNT-RESULT ROUNDED =
004600         AVG-AMOUNT-TOTAL / AVG-AMOUNT-COUNT.
004700 100-EXIT.
004800     EXIT.
004900
005000 999-RETURN.
005100     GOBACK.
