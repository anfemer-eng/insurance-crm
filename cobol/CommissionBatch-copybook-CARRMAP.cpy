000100******************************************************************
000200* CARRMAP  --  CARRIER COLUMN-NAME EXPECTATION TABLE
000300* LOADED ONCE AT HOUSEKEEPING TIME (SEE COMEDIT PARAGRAPH
000400* 050-LOAD-CARRIER-MAP) AND SEARCHED DURING CARRIER DETECTION
000500* (RULES D1-D3).  ENTRIES ARE KEPT IN THE ORDER MOLINA,
000600* AMBETTER, AETNA, OSCAR SO THAT A TIE IN MATCH COUNT IS WON BY
000700* WHICHEVER CARRIER WAS CONFIGURED FIRST, PER RULE D2.
000800******************************************************************
000900 01  CARR-MAP-TABLE.
001000     05  CARR-MAP-ENTRY OCCURS 4 TIMES INDEXED BY CARR-MAP-IDX.
001100         10  CARR-MAP-CARRIER-NAME      PIC X(10).
001200         10  CARR-MAP-COLUMN-COUNT      PIC 9(2) COMP-3.
001300         10  CARR-MAP-COLUMN
001400                 OCCURS 13 TIMES INDEXED BY CARR-COL-IDX.
001500             15  CARR-MAP-COLUMN-NAME   PIC X(20).
001600
001700     05  FILLER                    PIC X(01) VALUE SPACES.
001800 01  CARR-DETECT-WORK-FLDS.
001900     05  CARR-DETECT-MATCH-CNT          PIC 9(2) COMP-3.
002000     05  CARR-DETECT-BEST-CNT           PIC 9(2) COMP-3.
002100     05  CARR-DETECT-BEST-IDX           PIC 9(2) COMP-3.
002200     05  CARR-DETECT-THRESHOLD          PIC 9(2) COMP-3.
002300     05  FILLER                    PIC X(01) VALUE SPACES.
