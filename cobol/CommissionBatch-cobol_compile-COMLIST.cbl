000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  COMLIST.
000400 AUTHOR. R HOLLOWAY.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/94.
000700 DATE-COMPILED. 04/18/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  04/18/94  RH   TKT-0554  ORIGINAL - SCAN THE MASTER COMMISSION TKT-0554
001200*                           REPOSITORY (COMMSTR), ACCUMULATE THE  TKT-0554
001300*                           GRAND TOTAL AND THE BY-TRANSACTION-   TKT-0554
001400*                           TYPE / BY-CARRIER / BY-AGENT BREAKDOWNTKT-0554
001500*                           TABLES, AND PRINT THE SUMMARY REPORT. TKT-0554
001600*  06/02/94  RH   TKT-0579  CARRIER AND AGENT SECTIONS PRINT      TKT-0579
001700*                           DESCENDING BY DOLLAR AMOUNT - ADDED   TKT-0579
001800*                           THE IN-MEMORY INSERTION SORT.         TKT-0579
001900*  07/29/94  RH   TKT-0591  BLANK TRANSACTION-TYPE AND BLANK      TKT-0591
002000*                           ASSIGNED-AGENT-NAME NO LONGER GET     TKT-0591
002100*                           THEIR OWN BREAKDOWN LINE - THEY STILL TKT-0591
002200*                           COUNT TOWARD THE GRAND TOTAL.         TKT-0591
002300*  09/14/95  JRS  TKT-0733  AN EMPTY REPOSITORY (FILE-STATUS 35)  TKT-0733
002400*                           NOW PRINTS A ZERO-VALUE REPORT INSTEADTKT-0733
002500*                           OF ABENDING - FIRST RUN OF THE MONTH  TKT-0733
002600*                           BEFORE ANY CARRIER FILE HAS LANDED.   TKT-0733
002700*  06/12/96  JRS  TKT-0777  DISTINCT CARRIER / AGENT NAME LISTING TKT-0777
002800*                           ADDED AT THE END OF THE REPORT, PULLEDTKT-0777
002900*                           FROM THE SAME BREAKDOWN TABLES.       TKT-0777
003000*  11/06/98  JRS  TKT-0910  Y2K SWEEP - NO DATE ARITHMETIC IN THISTKT-0910
003100*                           PROGRAM, NO CHANGE REQUIRED, LOGGED   TKT-0910
003200*                           FOR THE AUDIT.                        TKT-0910
003300*  06/09/09  MPC  TKT-1407  DISTINCT CARRIER/AGENT LISTING WAS    TKT-1407
003400*                           JUST A REPRINT OF THE AMOUNT-         TKT-1407
003500*                           DESCENDING BREAKDOWN TABLE, NOT       TKT-1407
003600*                           ALPHABETICAL - ADDED A SEPARATE NAME  TKT-1407
003700*                           COPY AND ITS OWN ASCENDING SORT.      TKT-1407
003800*  06/09/09  MPC  TKT-1408  GRAND TOTAL AND BREAKDOWN AMOUNT      TKT-1408
003900*                           LINES NOW EDIT WITH A LEADING DOLLAR  TKT-1408
004000*                           SIGN PER THE REPORT LAYOUT STANDARD.  TKT-1408
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT COMMSTR ASSIGN TO UT-S-COMMSTR
005200         FILE STATUS IS WS-COMMSTR-STATUS.
005300     SELECT COMRPT  ASSIGN TO UT-S-COMRPT
005400         FILE STATUS IS WS-COMRPT-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  COMMSTR
006000     RECORDING MODE F
006100     LABEL RECORDS STANDARD
006200     BLOCK CONTAINS 0 RECORDS.
006300     COPY COMMREC.
006400
006500 FD  COMRPT
006600     RECORDING MODE F
006700     LABEL RECORDS OMITTED
006800     BLOCK CONTAINS 0 RECORDS.
006900 01  COMRPT-REC                     PIC X(133).
007000
007100 WORKING-STORAGE SECTION.
007200     COPY ABENDREC.
007300
007400 01  WS-FILE-STATUS-FLDS.
007500     05  WS-COMMSTR-STATUS          PIC X(02) VALUE SPACES.
007600     05  WS-COMRPT-STATUS           PIC X(02) VALUE SPACES.
007700     05  FILLER                     PIC X(10) VALUE SPACES.
007800
007900 01  WS-SWITCHES.
008000     05  WS-COMMSTR-EOF-SW          PIC X(01) VALUE "N".
008100         88  COMMSTR-EOF            VALUE "Y".
008200         88  COMMSTR-MORE           VALUE "N".
008300     05  WS-REPOSITORY-EMPTY-SW     PIC X(01) VALUE "N".
008400         88  REPOSITORY-IS-EMPTY    VALUE "Y".
008500     05  WS-CARR-TABLE-FULL-SW      PIC X(01) VALUE "N".
008600     05  WS-AGENT-TABLE-FULL-SW     PIC X(01) VALUE "N".
008700     05  FILLER                     PIC X(10) VALUE SPACES.
008800
008900* RULE S1 - GRAND TOTAL IS ZERO WHEN THE REPOSITORY HOLDS NOTHING.
009000 01  WS-GRAND-TOTALS.
009100     05  WS-GRAND-RECORD-COUNT      PIC 9(9) COMP VALUE ZERO.
009200     05  WS-GRAND-AMOUNT-TOTAL      PIC S9(9)V99 COMP-3
009300                                                  VALUE ZERO.
009400
009500* ALTERNATE VIEW OF THE RECORD COUNT FOR A QUICK ZERO/NON-ZERO
009600* TEST WITHOUT DISTURBING THE COMP FIELD ITSELF.
009700     05  FILLER                    PIC X(01) VALUE SPACES.
009800 01  WS-GRAND-COUNT-ALT REDEFINES WS-GRAND-TOTALS.
009900     05  WS-GRAND-COUNT-ALT-BYTES   PIC X(04).
010000     05  FILLER                     PIC X(05).
010100
010200* BY-TRANSACTION-TYPE - FIXED FOUR ENTRIES, PRINTED IN THIS ORDER
010300* REGARDLESS OF WHICH ONES HAVE ACTIVITY (RULE S2 EXCLUDES ONLY
010400* BLANK/NULL TRANSACTION-TYPE, NOT A KNOWN TYPE WITH ZERO HITS).
010500 01  WS-TYPE-TOTAL-TABLE.
010600     05  WS-TYPE-TOTAL-ENTRY OCCURS 4 TIMES
010700             INDEXED BY WS-TYPE-IDX.
010800         10  WS-TYPE-TOTAL-NAME     PIC X(15).
010900         10  WS-TYPE-TOTAL-COUNT    PIC 9(7) COMP VALUE ZERO.
011000         10  WS-TYPE-TOTAL-AMOUNT   PIC S9(9)V99 COMP-3
011100                                                  VALUE ZERO.
011200
011300* BY-CARRIER - BUILT DYNAMICALLY AS CARRIERS ARE ENCOUNTERED,
011400* THEN SORTED DESCENDING BY AMOUNT BEFORE PRINTING (RULE S3).
011500     05  FILLER                    PIC X(01) VALUE SPACES.
011600 01  WS-CARRIER-TOTAL-TABLE.
011700     05  WS-CARRIER-TOTAL-CNT       PIC 9(2) COMP VALUE ZERO.
011800     05  WS-CARRIER-TOTAL-ENTRY OCCURS 10 TIMES
011900             INDEXED BY WS-CARR-IDX.
012000         10  WS-CARRIER-TOTAL-NAME  PIC X(10).
012100         10  WS-CARRIER-TOTAL-COUNT PIC 9(7) COMP VALUE ZERO.
012200         10  WS-CARRIER-TOTAL-AMT   PIC S9(9)V99 COMP-3
012300                                                  VALUE ZERO.
012400
012500* BY-AGENT - SAME TREATMENT AS BY-CARRIER, WIDER TABLE.
012600     05  FILLER                    PIC X(01) VALUE SPACES.
012700 01  WS-AGENT-TOTAL-TABLE.
012800     05  WS-AGENT-TOTAL-CNT         PIC 9(3) COMP VALUE ZERO.
012900     05  WS-AGENT-TOTAL-ENTRY OCCURS 100 TIMES
013000             INDEXED BY WS-AGENT-IDX.
013100         10  WS-AGENT-TOTAL-NAME    PIC X(30).
013200         10  WS-AGENT-TOTAL-COUNT   PIC 9(7) COMP VALUE ZERO.
013300         10  WS-AGENT-TOTAL-AMT     PIC S9(9)V99 COMP-3
013400                                                  VALUE ZERO.
013500
013600* RULE (UNIT 3) - "DISTINCT CARRIERS/AGENTS ON FILE" MUST PRINT
013700* NAME-ASCENDING, NOT A REPRINT OF THE AMOUNT-DESCENDING TABLES
013800* ABOVE.  NAMES ARE COPIED HERE BEFORE 0500/0550 REORDER THE
013900* BREAKDOWN TABLES BY AMOUNT, THEN RUN THROUGH THEIR OWN NAME-
014000* KEYED INSERTION SORT AT 0700/0750 BELOW.  TKT-1407.
014100     05  FILLER                    PIC X(01) VALUE SPACES.
014200 01  WS-CARRIER-NAME-TABLE.
014300     05  WS-CARRIER-NAME-ENTRY      PIC X(10) OCCURS 10 TIMES
014400             INDEXED BY WS-CNAME-IDX.
014500     05  FILLER                    PIC X(01) VALUE SPACES.
014600 01  WS-AGENT-NAME-TABLE.
014700     05  WS-AGENT-NAME-ENTRY        PIC X(30) OCCURS 100 TIMES
014800             INDEXED BY WS-ANAME-IDX.
014900
015000* INSERTION-SORT WORK AREA - ONE ENTRY WIDE, HOLDS THE KEY BEING
015100* POSITIONED WHILE THE TABLE SHIFTS DOWN AROUND IT.  RESTATED
015200* FROM THE SHOP'S ADSORT UTILITY IN THE PARAGRAPH-PERFORM STYLE.
015300     05  FILLER                    PIC X(01) VALUE SPACES.
015400 01  SORT-WORK-FLDS.
015500     05  SORT-HOLD-NAME10           PIC X(10) VALUE SPACES.
015600     05  SORT-HOLD-NAME30           PIC X(30) VALUE SPACES.
015700     05  SORT-HOLD-COUNT            PIC 9(7) COMP VALUE ZERO.
015800     05  SORT-HOLD-AMOUNT           PIC S9(9)V99 COMP-3
015900                                                  VALUE ZERO.
016000     05  SORT-OUTER-SUB             PIC 9(3) COMP VALUE ZERO.
016100     05  SORT-INNER-SUB             PIC 9(3) COMP VALUE ZERO.
016200
016300     05  FILLER                    PIC X(01) VALUE SPACES.
016400 01  WS-RPT-HEADINGS.
016500     05  WS-HDG-1.
016600         10  FILLER                 PIC X(42) VALUE SPACES.
016700         10  FILLER                 PIC X(43)
016800             VALUE "COMLIST - COMMISSION SUMMARY REPORT".
016900         10  FILLER                 PIC X(48) VALUE SPACES.
017000     05  WS-HDG-SECTION.
017100         10  FILLER                 PIC X(01) VALUE SPACES.
017200         10  WS-HDG-SECTION-TEXT    PIC X(30) VALUE SPACES.
017300         10  FILLER                 PIC X(102) VALUE SPACES.
017400
017500 01  WS-GRAND-LINE.
017600     05  FILLER                     PIC X(01) VALUE SPACES.
017700     05  FILLER                     PIC X(20)
017800         VALUE "GRAND TOTAL RECORDS ".
017900     05  WS-GRAND-LINE-CNT          PIC ZZZ,ZZZ,ZZ9.
018000     05  FILLER                     PIC X(10)
018100         VALUE "   AMOUNT ".
018200     05  WS-GRAND-LINE-AMT          PIC $ZZZ,ZZZ,ZZ9.99-.
018300     05  FILLER                     PIC X(61) VALUE SPACES.
018400
018500 01  WS-BRK-LINE.
018600     05  FILLER                     PIC X(02) VALUE SPACES.
018700     05  WS-BRK-NAME                PIC X(30) VALUE SPACES.
018800     05  WS-BRK-CNT                 PIC ZZZ,ZZ9.
018900     05  FILLER                     PIC X(03) VALUE SPACES.
019000     05  WS-BRK-AMT                 PIC $Z,ZZZ,ZZ9.99-.
019100     05  FILLER                     PIC X(79) VALUE SPACES.
019200
019300 01  WS-NAME-LINE.
019400     05  FILLER                     PIC X(02) VALUE SPACES.
019500     05  WS-NAME-LINE-TEXT          PIC X(30) VALUE SPACES.
019600     05  FILLER                     PIC X(101) VALUE SPACES.
019700
019800 01  WS-BLANK-LINE                  PIC X(133) VALUE SPACES.
019900
020000 PROCEDURE DIVISION.
020100 0000-MAINLINE.
020200     MOVE "0000-MAINLINE" TO PARA-NAME.
020300     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
020400     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
020500     IF NOT REPOSITORY-IS-EMPTY
020600         PERFORM 0300-READ-COMMSTR THRU 0300-EXIT
020700         PERFORM 0400-BUILD-TOTALS THRU 0400-EXIT
020800             UNTIL COMMSTR-EOF
020900         PERFORM 0440-COPY-CARRIER-NAMES THRU 0440-EXIT
021000         PERFORM 0450-COPY-AGENT-NAMES THRU 0450-EXIT
021100         PERFORM 0500-SORT-CARRIER-TABLE THRU 0500-EXIT
021200         PERFORM 0550-SORT-AGENT-TABLE THRU 0550-EXIT
021300         PERFORM 0700-SORT-CARRIER-NAMES THRU 0700-EXIT
021400         PERFORM 0750-SORT-AGENT-NAMES THRU 0750-EXIT.
021500     PERFORM 0600-PRINT-REPORT THRU 0600-EXIT.
021600     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021700     GOBACK.
021800
021900 0100-INITIALIZE.
022000     MOVE "0100-INITIALIZE" TO PARA-NAME.
022100     MOVE ZERO TO WS-GRAND-RECORD-COUNT WS-GRAND-AMOUNT-TOTAL.
022200     MOVE ZERO TO WS-CARRIER-TOTAL-CNT WS-AGENT-TOTAL-CNT.
022300     MOVE "N" TO WS-CARR-TABLE-FULL-SW WS-AGENT-TABLE-FULL-SW.
022400     MOVE "COMMISSION"  TO WS-TYPE-TOTAL-NAME(1).
022500     MOVE "OVERRIDE"    TO WS-TYPE-TOTAL-NAME(2).
022600     MOVE "RENEWAL"     TO WS-TYPE-TOTAL-NAME(3).
022700     MOVE "CHARGEBACK"  TO WS-TYPE-TOTAL-NAME(4).
022800 0100-EXIT.
022900     EXIT.
023000
023100 0200-OPEN-FILES.
023200     MOVE "0200-OPEN-FILES" TO PARA-NAME.
023300     OPEN OUTPUT COMRPT.
023400     OPEN INPUT  COMMSTR.
023500     IF WS-COMMSTR-STATUS = "35"
023600         SET REPOSITORY-IS-EMPTY TO TRUE
023700     ELSE
023800     IF WS-COMMSTR-STATUS NOT = "00"
023900         MOVE "CANNOT OPEN MASTER REPOSITORY" TO ABEND-REASON
024000         MOVE "00"              TO EXPECTED-VAL
024100         MOVE WS-COMMSTR-STATUS TO ACTUAL-VAL
024200         PERFORM 9999-ABEND THRU 9999-EXIT.
024300 0200-EXIT.
024400     EXIT.
024500
024600 0300-READ-COMMSTR.
024700     MOVE "0300-READ-COMMSTR" TO PARA-NAME.
024800     READ COMMSTR INTO COMM-RECORD
024900         AT END
025000             SET COMMSTR-EOF TO TRUE.
025100 0300-EXIT.
025200     EXIT.
025300
025400 0400-BUILD-TOTALS.
025500     MOVE "0400-BUILD-TOTALS" TO PARA-NAME.
025600     ADD 1 TO WS-GRAND-RECORD-COUNT.
025700     ADD COMM-AMOUNT TO WS-GRAND-AMOUNT-TOTAL.
025800     IF COMM-TRANSACTION-TYPE NOT = SPACES
025900         PERFORM 0410-ACCUM-TYPE-TOTAL THRU 0410-EXIT.
026000     PERFORM 0420-ACCUM-CARRIER-TOTAL THRU 0420-EXIT.
026100     IF COMM-ASSIGNED-AGENT-NAME NOT = SPACES
026200         PERFORM 0430-ACCUM-AGENT-TOTAL THRU 0430-EXIT.
026300     PERFORM 0300-READ-COMMSTR THRU 0300-EXIT.
026400 0400-EXIT.
026500     EXIT.
026600
026700 0410-ACCUM-TYPE-TOTAL.
026800     SET WS-TYPE-IDX TO 1.
026900     SEARCH WS-TYPE-TOTAL-ENTRY
027000         AT END
027100             CONTINUE
027200         WHEN WS-TYPE-TOTAL-NAME(WS-TYPE-IDX)
027300                 = COMM-TRANSACTION-TYPE
027400             ADD 1 TO WS-TYPE-TOTAL-COUNT(WS-TYPE-IDX)
027500             ADD COMM-AMOUNT TO WS-TYPE-TOTAL-AMOUNT(WS-TYPE-IDX).
027600 0410-EXIT.
027700     EXIT.
027800
027900 0420-ACCUM-CARRIER-TOTAL.
028000     IF WS-CARR-TABLE-FULL-SW = "Y"
028100         GO TO 0420-EXIT.
028200     SET WS-CARR-IDX TO 1.
028300     SEARCH WS-CARRIER-TOTAL-ENTRY
028400         AT END
028500             IF WS-CARRIER-TOTAL-CNT < 10
028600                 ADD 1 TO WS-CARRIER-TOTAL-CNT
028700                 SET WS-CARR-IDX TO WS-CARRIER-TOTAL-CNT
028800                 MOVE COMM-CARRIER-NAME TO
028900                      WS-CARRIER-TOTAL-NAME(WS-CARR-IDX)
029000                 ADD 1 TO WS-CARRIER-TOTAL-COUNT(WS-CARR-IDX)
029100                 ADD COMM-AMOUNT TO
029200                      WS-CARRIER-TOTAL-AMT(WS-CARR-IDX)
029300             ELSE
029400                 MOVE "Y" TO WS-CARR-TABLE-FULL-SW
029500         WHEN WS-CARRIER-TOTAL-NAME(WS-CARR-IDX)
029600                 = COMM-CARRIER-NAME
029700             ADD 1 TO WS-CARRIER-TOTAL-COUNT(WS-CARR-IDX)
029800             ADD COMM-AMOUNT TO
029900                  WS-CARRIER-TOTAL-AMT(WS-CARR-IDX).
030000 0420-EXIT.
030100     EXIT.
030200
030300 0430-ACCUM-AGENT-TOTAL.
030400     IF WS-AGENT-TABLE-FULL-SW = "Y"
030500         GO TO 0430-EXIT.
030600     SET WS-AGENT-IDX TO 1.
030700     SEARCH WS-AGENT-TOTAL-ENTRY
030800         AT END
030900             IF WS-AGENT-TOTAL-CNT < 100
031000                 ADD 1 TO WS-AGENT-TOTAL-CNT
031100                 SET WS-AGENT-IDX TO WS-AGENT-TOTAL-CNT
031200                 MOVE COMM-ASSIGNED-AGENT-NAME TO
031300                      WS-AGENT-TOTAL-NAME(WS-AGENT-IDX)
031400                 ADD 1 TO WS-AGENT-TOTAL-COUNT(WS-AGENT-IDX)
031500                 ADD COMM-AMOUNT TO
031600                      WS-AGENT-TOTAL-AMT(WS-AGENT-IDX)
031700             ELSE
031800                 MOVE "Y" TO WS-AGENT-TABLE-FULL-SW
031900         WHEN WS-AGENT-TOTAL-NAME(WS-AGENT-IDX)
032000                 = COMM-ASSIGNED-AGENT-NAME
032100             ADD 1 TO WS-AGENT-TOTAL-COUNT(WS-AGENT-IDX)
032200             ADD COMM-AMOUNT TO
032300                  WS-AGENT-TOTAL-AMT(WS-AGENT-IDX).
032400 0430-EXIT.
032500     EXIT.
032600
032700* TKT-1407 - SNAPSHOT THE CARRIER NAMES BEFORE 0500 REORDERS THE
032800* BREAKDOWN TABLE BY AMOUNT, SO THE DISTINCT LIST CAN BE SORTED
032900* SEPARATELY BY NAME.
033000 0440-COPY-CARRIER-NAMES.
033100     MOVE "0440-COPY-CARRIER-NAMES" TO PARA-NAME.
033200     IF WS-CARRIER-TOTAL-CNT = ZERO
033300         GO TO 0440-EXIT.
033400     SET WS-CNAME-IDX WS-CARR-IDX TO 1.
033500     PERFORM 0445-COPY-ONE-CARRIER-NAME THRU 0445-EXIT
033600         VARYING SORT-OUTER-SUB FROM 1 BY 1
033700         UNTIL SORT-OUTER-SUB > WS-CARRIER-TOTAL-CNT.
033800 0440-EXIT.
033900     EXIT.
034000
034100 0445-COPY-ONE-CARRIER-NAME.
034200     SET WS-CARR-IDX  TO SORT-OUTER-SUB.
034300     SET WS-CNAME-IDX TO SORT-OUTER-SUB.
034400     MOVE WS-CARRIER-TOTAL-NAME(WS-CARR-IDX) TO
034500         WS-CARRIER-NAME-ENTRY(WS-CNAME-IDX).
034600 0445-EXIT.
034700     EXIT.
034800
034900* TKT-1407 - SAME IDEA FOR THE AGENT NAMES.
035000 0450-COPY-AGENT-NAMES.
035100     MOVE "0450-COPY-AGENT-NAMES" TO PARA-NAME.
035200     IF WS-AGENT-TOTAL-CNT = ZERO
035300         GO TO 0450-EXIT.
035400     SET WS-ANAME-IDX WS-AGENT-IDX TO 1.
035500     PERFORM 0455-COPY-ONE-AGENT-NAME THRU 0455-EXIT
035600         VARYING SORT-OUTER-SUB FROM 1 BY 1
035700         UNTIL SORT-OUTER-SUB > WS-AGENT-TOTAL-CNT.
035800 0450-EXIT.
035900     EXIT.
036000
036100 0455-COPY-ONE-AGENT-NAME.
036200     SET WS-AGENT-IDX TO SORT-OUTER-SUB.
036300     SET WS-ANAME-IDX TO SORT-OUTER-SUB.
036400     MOVE WS-AGENT-TOTAL-NAME(WS-AGENT-IDX) TO
036500         WS-AGENT-NAME-ENTRY(WS-ANAME-IDX).
036600 0455-EXIT.
036700     EXIT.
036800
036900* RULE S3 - DESCENDING-BY-AMOUNT INSERTION SORT.  THE OUTER
037000* PERFORM VARYING PICKS UP EACH ENTRY IN TURN AS THE SORT KEY;
037100* THE INNER PERFORM THRU SHIFTS EVERY SMALLER-AMOUNT ENTRY DOWN
037200* ONE SLOT TO OPEN A HOLE FOR IT.
037300 0500-SORT-CARRIER-TABLE.
037400     MOVE "0500-SORT-CARRIER-TABLE" TO PARA-NAME.
037500     IF WS-CARRIER-TOTAL-CNT < 2
037600         GO TO 0500-EXIT.
037700     PERFORM 0510-CARRIER-OUTER-PASS THRU 0510-EXIT
037800         VARYING SORT-OUTER-SUB FROM 2 BY 1
037900         UNTIL SORT-OUTER-SUB > WS-CARRIER-TOTAL-CNT.
038000 0500-EXIT.
038100     EXIT.
038200
038300 0510-CARRIER-OUTER-PASS.
038400     SET WS-CARR-IDX TO SORT-OUTER-SUB.
038500     MOVE WS-CARRIER-TOTAL-NAME(WS-CARR-IDX)  TO SORT-HOLD-NAME10.
038600     MOVE WS-CARRIER-TOTAL-COUNT(WS-CARR-IDX) TO SORT-HOLD-COUNT.
038700     MOVE WS-CARRIER-TOTAL-AMT(WS-CARR-IDX)   TO SORT-HOLD-AMOUNT.
038800     MOVE SORT-OUTER-SUB TO SORT-INNER-SUB.
038900
039000     PERFORM 0520-CARRIER-SHIFT-DOWN THRU 0520-EXIT
039100         UNTIL SORT-INNER-SUB < 2
039200            OR WS-CARRIER-TOTAL-AMT(SORT-INNER-SUB - 1)
039300                   >= SORT-HOLD-AMOUNT.
039400
039500     SET WS-CARR-IDX TO SORT-INNER-SUB.
039600     MOVE SORT-HOLD-NAME10  TO WS-CARRIER-TOTAL-NAME(WS-CARR-IDX).
039700     MOVE SORT-HOLD-COUNT   TO
039800                            WS-CARRIER-TOTAL-COUNT(WS-CARR-IDX).
039900     MOVE SORT-HOLD-AMOUNT  TO WS-CARRIER-TOTAL-AMT(WS-CARR-IDX).
040000 0510-EXIT.
040100     EXIT.
040200
040300 0520-CARRIER-SHIFT-DOWN.
040400     SET WS-CARR-IDX TO SORT-INNER-SUB.
040500     MOVE WS-CARRIER-TOTAL-NAME(WS-CARR-IDX - 1)  TO
040600         WS-CARRIER-TOTAL-NAME(WS-CARR-IDX).
040700     MOVE WS-CARRIER-TOTAL-COUNT(WS-CARR-IDX - 1) TO
040800         WS-CARRIER-TOTAL-COUNT(WS-CARR-IDX).
040900     MOVE WS-CARRIER-TOTAL-AMT(WS-CARR-IDX - 1)   TO
041000         WS-CARRIER-TOTAL-AMT(WS-CARR-IDX).
041100     SUBTRACT 1 FROM SORT-INNER-SUB.
041200 0520-EXIT.
041300     EXIT.
041400
041500 0550-SORT-AGENT-TABLE.
041600     MOVE "0550-SORT-AGENT-TABLE" TO PARA-NAME.
041700     IF WS-AGENT-TOTAL-CNT < 2
041800         GO TO 0550-EXIT.
041900     PERFORM 0560-AGENT-OUTER-PASS THRU 0560-EXIT
042000         VARYING SORT-OUTER-SUB FROM 2 BY 1
042100         UNTIL SORT-OUTER-SUB > WS-AGENT-TOTAL-CNT.
042200 0550-EXIT.
042300     EXIT.
042400
042500 0560-AGENT-OUTER-PASS.
042600     SET WS-AGENT-IDX TO SORT-OUTER-SUB.
042700     MOVE WS-AGENT-TOTAL-NAME(WS-AGENT-IDX)  TO SORT-HOLD-NAME30.
042800     MOVE WS-AGENT-TOTAL-COUNT(WS-AGENT-IDX) TO SORT-HOLD-COUNT.
042900     MOVE WS-AGENT-TOTAL-AMT(WS-AGENT-IDX)   TO SORT-HOLD-AMOUNT.
043000     MOVE SORT-OUTER-SUB TO SORT-INNER-SUB.
043100
043200     PERFORM 0570-AGENT-SHIFT-DOWN THRU 0570-EXIT
043300         UNTIL SORT-INNER-SUB < 2
043400            OR WS-AGENT-TOTAL-AMT(SORT-INNER-SUB - 1)
043500                   >= SORT-HOLD-AMOUNT.
043600
043700     SET WS-AGENT-IDX TO SORT-INNER-SUB.
043800     MOVE SORT-HOLD-NAME30  TO WS-AGENT-TOTAL-NAME(WS-AGENT-IDX).
043900     MOVE SORT-HOLD-COUNT   TO WS-AGENT-TOTAL-COUNT(WS-AGENT-IDX).
044000     MOVE SORT-HOLD-AMOUNT  TO WS-AGENT-TOTAL-AMT(WS-AGENT-IDX).
044100 0560-EXIT.
044200     EXIT.
044300
044400 0570-AGENT-SHIFT-DOWN.
044500     SET WS-AGENT-IDX TO SORT-INNER-SUB.
044600     MOVE WS-AGENT-TOTAL-NAME(WS-AGENT-IDX - 1)  TO
044700         WS-AGENT-TOTAL-NAME(WS-AGENT-IDX).
044800     MOVE WS-AGENT-TOTAL-COUNT(WS-AGENT-IDX - 1) TO
044900         WS-AGENT-TOTAL-COUNT(WS-AGENT-IDX).
045000     MOVE WS-AGENT-TOTAL-AMT(WS-AGENT-IDX - 1)   TO
045100         WS-AGENT-TOTAL-AMT(WS-AGENT-IDX).
045200     SUBTRACT 1 FROM SORT-INNER-SUB.
045300 0570-EXIT.
045400     EXIT.
045500
045600* TKT-1407 - NAME-ASCENDING INSERTION SORT FOR THE DISTINCT
045700* CARRIER LIST, RESTATED FROM 0500/0510/0520 ABOVE WITH THE
045800* AMOUNT KEY SWAPPED FOR THE NAME KEY AND THE COMPARE REVERSED
045900* (ASCENDING INSTEAD OF DESCENDING).
046000 0700-SORT-CARRIER-NAMES.
046100     MOVE "0700-SORT-CARRIER-NAMES" TO PARA-NAME.
046200     IF WS-CARRIER-TOTAL-CNT < 2
046300         GO TO 0700-EXIT.
046400     PERFORM 0710-CARRIER-NAME-OUTER-PASS THRU 0710-EXIT
046500         VARYING SORT-OUTER-SUB FROM 2 BY 1
046600         UNTIL SORT-OUTER-SUB > WS-CARRIER-TOTAL-CNT.
046700 0700-EXIT.
046800     EXIT.
046900
047000 0710-CARRIER-NAME-OUTER-PASS.
047100     SET WS-CNAME-IDX TO SORT-OUTER-SUB.
047200     MOVE WS-CARRIER-NAME-ENTRY(WS-CNAME-IDX) TO SORT-HOLD-NAME10.
047300     MOVE SORT-OUTER-SUB TO SORT-INNER-SUB.
047400
047500     PERFORM 0720-CARRIER-NAME-SHIFT-DOWN THRU 0720-EXIT
047600         UNTIL SORT-INNER-SUB < 2
047700            OR WS-CARRIER-NAME-ENTRY(SORT-INNER-SUB - 1)
047800                   <= SORT-HOLD-NAME10.
047900
048000     SET WS-CNAME-IDX TO SORT-INNER-SUB.
048100     MOVE SORT-HOLD-NAME10 TO WS-CARRIER-NAME-ENTRY(WS-CNAME-IDX).
048200 0710-EXIT.
048300     EXIT.
048400
048500 0720-CARRIER-NAME-SHIFT-DOWN.
048600     SET WS-CNAME-IDX TO SORT-INNER-SUB.
048700     MOVE WS-CARRIER-NAME-ENTRY(WS-CNAME-IDX - 1) TO
048800         WS-CARRIER-NAME-ENTRY(WS-CNAME-IDX).
048900     SUBTRACT 1 FROM SORT-INNER-SUB.
049000 0720-EXIT.
049100     EXIT.
049200
049300* TKT-1407 - SAME TREATMENT FOR THE DISTINCT AGENT LIST.
049400 0750-SORT-AGENT-NAMES.
049500     MOVE "0750-SORT-AGENT-NAMES" TO PARA-NAME.
049600     IF WS-AGENT-TOTAL-CNT < 2
049700         GO TO 0750-EXIT.
049800     PERFORM 0760-AGENT-NAME-OUTER-PASS THRU 0760-EXIT
049900         VARYING SORT-OUTER-SUB FROM 2 BY 1
050000         UNTIL SORT-OUTER-SUB > WS-AGENT-TOTAL-CNT.
050100 0750-EXIT.
050200     EXIT.
050300
050400 0760-AGENT-NAME-OUTER-PASS.
050500     SET WS-ANAME-IDX TO SORT-OUTER-SUB.
050600     MOVE WS-AGENT-NAME-ENTRY(WS-ANAME-IDX) TO SORT-HOLD-NAME30.
050700     MOVE SORT-OUTER-SUB TO SORT-INNER-SUB.
050800
050900     PERFORM 0770-AGENT-NAME-SHIFT-DOWN THRU 0770-EXIT
051000         UNTIL SORT-INNER-SUB < 2
051100            OR WS-AGENT-NAME-ENTRY(SORT-INNER-SUB - 1)
051200                   <= SORT-HOLD-NAME30.
051300
051400     SET WS-ANAME-IDX TO SORT-INNER-SUB.
051500     MOVE SORT-HOLD-NAME30 TO WS-AGENT-NAME-ENTRY(WS-ANAME-IDX).
051600 0760-EXIT.
051700     EXIT.
051800
051900 0770-AGENT-NAME-SHIFT-DOWN.
052000     SET WS-ANAME-IDX TO SORT-INNER-SUB.
052100     MOVE WS-AGENT-NAME-ENTRY(WS-ANAME-IDX - 1) TO
052200         WS-AGENT-NAME-ENTRY(WS-ANAME-IDX).
052300     SUBTRACT 1 FROM SORT-INNER-SUB.
052400 0770-EXIT.
052500     EXIT.
052600
052700 0600-PRINT-REPORT.
052800     MOVE "0600-PRINT-REPORT" TO PARA-NAME.
052900     MOVE WS-HDG-1 TO COMRPT-REC.
053000     WRITE COMRPT-REC AFTER ADVANCING TOP-OF-FORM.
053100     MOVE WS-BLANK-LINE TO COMRPT-REC.
053200     WRITE COMRPT-REC AFTER ADVANCING 1 LINE.
053300
053400     MOVE WS-GRAND-RECORD-COUNT TO WS-GRAND-LINE-CNT.
053500     MOVE WS-GRAND-AMOUNT-TOTAL TO WS-GRAND-LINE-AMT.
053600     MOVE WS-GRAND-LINE TO COMRPT-REC.
053700     WRITE COMRPT-REC AFTER ADVANCING 2 LINES.
053800
053900     MOVE "BY TRANSACTION TYPE" TO WS-HDG-SECTION-TEXT.
054000     MOVE WS-HDG-SECTION TO COMRPT-REC.
054100     WRITE COMRPT-REC AFTER ADVANCING 2 LINES.
054200     PERFORM 0610-PRINT-TYPE-LINE THRU 0610-EXIT
054300         VARYING WS-TYPE-IDX FROM 1 BY 1
054400         UNTIL WS-TYPE-IDX > 4.
054500
054600     MOVE "BY CARRIER" TO WS-HDG-SECTION-TEXT.
054700     MOVE WS-HDG-SECTION TO COMRPT-REC.
054800     WRITE COMRPT-REC AFTER ADVANCING 2 LINES.
054900     IF WS-CARRIER-TOTAL-CNT > ZERO
055000         PERFORM 0620-PRINT-CARRIER-LINE THRU 0620-EXIT
055100             VARYING WS-CARR-IDX FROM 1 BY 1
055200             UNTIL WS-CARR-IDX > WS-CARRIER-TOTAL-CNT.
055300
055400     MOVE "BY AGENT" TO WS-HDG-SECTION-TEXT.
055500     MOVE WS-HDG-SECTION TO COMRPT-REC.
055600     WRITE COMRPT-REC AFTER ADVANCING 2 LINES.
055700     IF WS-AGENT-TOTAL-CNT > ZERO
055800         PERFORM 0630-PRINT-AGENT-LINE THRU 0630-EXIT
055900             VARYING WS-AGENT-IDX FROM 1 BY 1
056000             UNTIL WS-AGENT-IDX > WS-AGENT-TOTAL-CNT.
056100
056200     MOVE "DISTINCT CARRIERS ON FILE" TO WS-HDG-SECTION-TEXT.
056300     MOVE WS-HDG-SECTION TO COMRPT-REC.
056400     WRITE COMRPT-REC AFTER ADVANCING 2 LINES.
056500     IF WS-CARRIER-TOTAL-CNT > ZERO
056600         PERFORM 0640-PRINT-CARRIER-NAME THRU 0640-EXIT
056700             VARYING WS-CNAME-IDX FROM 1 BY 1
056800             UNTIL WS-CNAME-IDX > WS-CARRIER-TOTAL-CNT.
056900
057000     MOVE "DISTINCT AGENTS ON FILE" TO WS-HDG-SECTION-TEXT.
057100     MOVE WS-HDG-SECTION TO COMRPT-REC.
057200     WRITE COMRPT-REC AFTER ADVANCING 2 LINES.
057300     IF WS-AGENT-TOTAL-CNT > ZERO
057400         PERFORM 0650-PRINT-AGENT-NAME THRU 0650-EXIT
057500             VARYING WS-ANAME-IDX FROM 1 BY 1
057600             UNTIL WS-ANAME-IDX > WS-AGENT-TOTAL-CNT.
057700 0600-EXIT.
057800     EXIT.
057900
058000 0610-PRINT-TYPE-LINE.
058100     MOVE SPACES TO WS-BRK-LINE.
058200     MOVE WS-TYPE-TOTAL-NAME(WS-TYPE-IDX)  TO WS-BRK-NAME.
058300     MOVE WS-TYPE-TOTAL-COUNT(WS-TYPE-IDX) TO WS-BRK-CNT.
058400     MOVE WS-TYPE-TOTAL-AMOUNT(WS-TYPE-IDX) TO WS-BRK-AMT.
058500     MOVE WS-BRK-LINE TO COMRPT-REC.
058600     WRITE COMRPT-REC AFTER ADVANCING 1 LINE.
058700 0610-EXIT.
058800     EXIT.
058900
059000 0620-PRINT-CARRIER-LINE.
059100     MOVE SPACES TO WS-BRK-LINE.
059200     MOVE WS-CARRIER-TOTAL-NAME(WS-CARR-IDX)  TO WS-BRK-NAME.
059300     MOVE WS-CARRIER-TOTAL-COUNT(WS-CARR-IDX) TO WS-BRK-CNT.
059400     MOVE WS-CARRIER-TOTAL-AMT(WS-CARR-IDX)   TO WS-BRK-AMT.
059500     MOVE WS-BRK-LINE TO COMRPT-REC.
059600     WRITE COMRPT-REC AFTER ADVANCING 1 LINE.
059700 0620-EXIT.
059800     EXIT.
059900
060000 0630-PRINT-AGENT-LINE.
060100     MOVE SPACES TO WS-BRK-LINE.
060200     MOVE WS-AGENT-TOTAL-NAME(WS-AGENT-IDX)  TO WS-BRK-NAME.
060300     MOVE WS-AGENT-TOTAL-COUNT(WS-AGENT-IDX) TO WS-BRK-CNT.
060400     MOVE WS-AGENT-TOTAL-AMT(WS-AGENT-IDX)   TO WS-BRK-AMT.
060500     MOVE WS-BRK-LINE TO COMRPT-REC.
060600     WRITE COMRPT-REC AFTER ADVANCING 1 LINE.
060700 0630-EXIT.
060800     EXIT.
060900
061000 0640-PRINT-CARRIER-NAME.
061100     MOVE SPACES TO WS-NAME-LINE.
061200     MOVE WS-CARRIER-NAME-ENTRY(WS-CNAME-IDX) TO WS-NAME-LINE-TEXT.
061300     MOVE WS-NAME-LINE TO COMRPT-REC.
061400     WRITE COMRPT-REC AFTER ADVANCING 1 LINE.
061500 0640-EXIT.
061600     EXIT.
061700
061800 0650-PRINT-AGENT-NAME.
061900     MOVE SPACES TO WS-NAME-LINE.
062000     MOVE WS-AGENT-NAME-ENTRY(WS-ANAME-IDX) TO WS-NAME-LINE-TEXT.
062100     MOVE WS-NAME-LINE TO COMRPT-REC.
062200     WRITE COMRPT-REC AFTER ADVANCING 1 LINE.
062300 0650-EXIT.
062400     EXIT.
062500
062600 0900-CLOSE-FILES.
062700     MOVE "0900-CLOSE-FILES" TO PARA-NAME.
062800     IF NOT REPOSITORY-IS-EMPTY
062900         CLOSE COMMSTR.
063000     CLOSE COMRPT.
063100 0900-EXIT.
063200     EXIT.
063300
063400 9999-ABEND.
063500     MOVE "9999-ABEND" TO PARA-NAME.
063600     DISPLAY "COMLIST ABEND - " ABEND-REASON.
063700     DISPLAY "  EXPECTED - " EXPECTED-VAL.
063800     DISPLAY "  ACTUAL   - " ACTUAL-VAL.
063900     DIVIDE ONE-VAL BY ZERO-VAL GIVING ZERO-VAL.
064000 9999-EXIT.
064100     EXIT.
