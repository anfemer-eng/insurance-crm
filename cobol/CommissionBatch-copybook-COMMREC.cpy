000100******************************************************************
000200* COMMREC  --  NORMALIZED CARRIER COMMISSION RECORD
000300* THIS IS THE CANONICAL LAYOUT WRITTEN TO THE MASTER COMMISSION
000400* REPOSITORY (FILE COMMSTR).  ONE RECORD PER COMMISSION OR
000500* OVERRIDE TRANSACTION, REGARDLESS OF WHICH CARRIER SUPPLIED IT.
000600* COMEDIT BUILDS THESE FROM THE RAW CARRIER LAYOUT (CARRREC),
000700* COMUPDT STAMPS CARRIER-NAME / REPORT-FILE-NAME / UPLOAD-DATE
000800* AND APPENDS THEM TO COMMSTR.  COMLIST, COMXPRT AND COMPURGE
000900* READ COMMSTR BACK IN THIS SAME LAYOUT.
001000*
001100* "IND" BYTES CARRY THE PRESENT/ABSENT (NULL) CONVENTION FOR THE
001200* NUMERIC AND DATE FIELDS SINCE A ZONED FIELD CANNOT ITSELF BE
001300* BLANK -- SEE CLEANING RULE C2 IN THE PROGRAMS THAT FILL THIS
001400* RECORD.
001500******************************************************************
001600 01  COMM-RECORD.
001700     05  COMM-RECORD-TYPE            PIC X(01).
001800         88  COMM-DETAIL-RECORD      VALUE "D".
001900         88  COMM-TRAILER-RECORD     VALUE "T".
002000     05  COMM-POLICY-NUMBER          PIC X(20).
002100     05  COMM-MEMBER-ID              PIC X(20).
002200     05  COMM-MEMBER-NAME            PIC X(30).
002300
002400     05  COMM-TRANSACTION-TYPE       PIC X(15).
002500         88  COMM-TYPE-COMMISSION    VALUE "COMMISSION".
002600         88  COMM-TYPE-OVERRIDE      VALUE "OVERRIDE".
002700         88  COMM-TYPE-RENEWAL       VALUE "RENEWAL".
002800         88  COMM-TYPE-CHARGEBACK    VALUE "CHARGEBACK".
002900         88  COMM-TYPE-PRESENT       VALUE SPACES.
003000
003100     05  COMM-PAYMENT-DATE-IND       PIC X(01).
003200         88  COMM-PAYMENT-DATE-OK    VALUE "Y".
003300         88  COMM-PAYMENT-DATE-NULL  VALUE "N".
003400     05  COMM-PAYMENT-DATE.
003500         10  COMM-PAY-DT-CCYY        PIC X(04).
003600         10  FILLER                  PIC X(01) VALUE "-".
003700         10  COMM-PAY-DT-MM          PIC X(02).
003800         10  FILLER                  PIC X(01) VALUE "-".
003900         10  COMM-PAY-DT-DD          PIC X(02).
004000
004100     05  COMM-STATEMENT-DATE-IND     PIC X(01).
004200         88  COMM-STMT-DATE-OK       VALUE "Y".
004300         88  COMM-STMT-DATE-NULL     VALUE "N".
004400     05  COMM-STATEMENT-DATE.
004500         10  COMM-STMT-DT-CCYY       PIC X(04).
004600         10  FILLER                  PIC X(01) VALUE "-".
004700         10  COMM-STMT-DT-MM         PIC X(02).
004800         10  FILLER                  PIC X(01) VALUE "-".
004900         10  COMM-STMT-DT-DD         PIC X(02).
005000
005100     05  COMM-EFFECTIVE-DATE-IND     PIC X(01).
005200         88  COMM-EFF-DATE-OK        VALUE "Y".
005300         88  COMM-EFF-DATE-NULL      VALUE "N".
005400     05  COMM-EFFECTIVE-DATE.
005500         10  COMM-EFF-DT-CCYY        PIC X(04).
005600         10  FILLER                  PIC X(01) VALUE "-".
005700         10  COMM-EFF-DT-MM          PIC X(02).
005800         10  FILLER                  PIC X(01) VALUE "-".
005900         10  COMM-EFF-DT-DD          PIC X(02).
006000
006100     05  COMM-AMOUNT-IND             PIC X(01).
006200         88  COMM-AMOUNT-OK          VALUE "Y".
006300         88  COMM-AMOUNT-NULL        VALUE "N".
006400     05  COMM-AMOUNT                 PIC S9(7)V99 COMP-3.
006500
006600* ALTERNATE EDITED VIEW OF COMM-AMOUNT FOR REPORT MOVES ONLY --
006700* NEVER REFERENCE THIS REDEFINITION WHEN THE FIELD IS BEING USED
006800* FOR ARITHMETIC.
006900     05  COMM-AMOUNT-EDIT REDEFINES COMM-AMOUNT
007000                                     PIC S9(7)V99.
007100
007200     05  COMM-MEMBER-COUNT           PIC 9(5) COMP-3.
007300     05  COMM-LIVES                  PIC 9(5) COMP-3.
007400
007500     05  COMM-OVERRIDE-PCT-IND       PIC X(01).
007600         88  COMM-OVERRIDE-PCT-OK    VALUE "Y".
007700         88  COMM-OVERRIDE-PCT-NULL  VALUE "N".
007800     05  COMM-OVERRIDE-PERCENTAGE    PIC 9(3)V99 COMP-3.
007900
008000     05  COMM-MEDICARE-IND           PIC X(01).
008100         88  COMM-MEDICARE-KNOWN     VALUE "Y".
008200         88  COMM-MEDICARE-NULL      VALUE "N".
008300     05  COMM-NEW-TO-MEDICARE        PIC 9(01).
008400         88  COMM-MEDICARE-YES       VALUE 1.
008500         88  COMM-MEDICARE-NO        VALUE 0.
008600
008700     05  COMM-ASSIGNED-AGENT-NAME    PIC X(30).
008800
008900     05  COMM-CARRIER-NAME           PIC X(10).
009000         88  COMM-CARRIER-MOLINA     VALUE "MOLINA".
009100         88  COMM-CARRIER-AMBETTER   VALUE "AMBETTER".
009200         88  COMM-CARRIER-AETNA      VALUE "AETNA".
009300         88  COMM-CARRIER-OSCAR      VALUE "OSCAR".
009400         88  COMM-CARRIER-VALID      VALUES "MOLINA    ",
009500                                             "AMBETTER  ",
009600                                             "AETNA     ",
009700                                             "OSCAR     ".
009800
009900     05  COMM-REPORT-FILE-NAME       PIC X(40).
010000
010100     05  COMM-UPLOAD-DATE.
010200         10  COMM-UPL-DT-CCYY        PIC X(04).
010300         10  FILLER                  PIC X(01) VALUE "-".
010400         10  COMM-UPL-DT-MM          PIC X(02).
010500         10  FILLER                  PIC X(01) VALUE "-".
010600         10  COMM-UPL-DT-DD          PIC X(02).
010700
010800     05  FILLER                      PIC X(15).
010900
011000* TRAILER-RECORD VIEW OF THE SAME PHYSICAL AREA.  COMEDIT AND
011100* COMUPDT WRITE ONE OF THESE AS THE LAST RECORD OF EVERY COMNORM
011200* / COMMSTR RUN SO THE NEXT STEP CAN PROVE IT READ EVERY DETAIL
011300* RECORD THE PRIOR STEP WROTE (RULE O3, OUT-OF-BALANCE CHECK).
011400 01  COMM-TRAILER-REC REDEFINES COMM-RECORD.
011500     05  COMM-TRLR-TYPE              PIC X(01).
011600     05  COMM-TRLR-RECORD-COUNT      PIC 9(9) COMP-3.
011700     05  COMM-TRLR-AMOUNT-TOTAL      PIC S9(9)V99 COMP-3.
011800     05  FILLER                      PIC X(226).
